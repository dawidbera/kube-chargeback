000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBBUDGT.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   27 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  BUDGET THRESHOLD EVALUATION.  FOR EACH ENABLED
000210*               BUDGET, DERIVES THE BILLING-PERIOD WINDOW,
000220*               SUMS THE MATCHING ALLOCATION SNAPSHOTS, AND
000230*               RAISES A WARN/CRITICAL ALERT WHEN THE ACTUAL
000240*               CPU OR MEMORY USAGE BREACHES THE BUDGET'S
000250*               LIMIT/WARN-PERCENT.  CALLS CHBTOPOF TO ATTACH
000260*               THE TOP-5 OFFENDING APPS TO EACH ALERT RAISED.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310*  CHB008 - RFONG   - 27/03/1991 - INITIAL VERSION
000320*  CHB024 - LKOH    - 14/12/1998 - Y2K FIX - ACCEPT FROM DATE
000330*                                  RETURNS A 2-DIGIT YEAR.  A
000340*                                  SLIDING WINDOW (< 50 = 20YY,
000350*                                  ELSE 19YY) NOW EXPANDS IT TO
000360*                                  4 DIGITS BEFORE THE PERIOD
000370*                                  WINDOW IS COMPUTED
000380*  CHB061 - ACHEN   - 11/03/2010 - CHB-TICKET-01390 - WEEKLY
000390*                                  PERIOD NOW ANCHORS ON MONDAY
000400*                                  (WAS INCORRECTLY ANCHORING ON
000410*                                  SUNDAY) USING DAY-OF-WEEK
000420*  CHB072 - TSEEN   - 19/11/2014 - CHB-TICKET-02260 - AN
000430*                                  UNRECOGNIZED PERIOD VALUE NOW
000440*                                  SKIPS THE BUDGET CLEANLY
000450*                                  RATHER THAN ABENDING
000460*  CHB083 - NPATEL  - 24/09/2016 - CHB-TICKET-02251 - D100-WRITE-
000470*                                  ALERT WAS BUILDING ITS OWN
000480*                                  WORDING FOR CHBALERT-MESSAGE
000490*                                  INSTEAD OF THE FORMAT THE
000500*                                  MESSAGE FIELD IS DOCUMENTED TO
000510*                                  CARRY.  STRING NOW PRODUCES
000520*                                  BUDGET 'NAME' EXCEEDED.
000530*                                  SEVERITY: XXXX EXACTLY.
000540*----------------------------------------------------------------*
000550 EJECT
000560**********************
000570 ENVIRONMENT DIVISION.
000580**********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-AS400.
000610 OBJECT-COMPUTER.  IBM-AS400.
000620 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000630                    LOCAL-DATA IS LOCAL-DATA-AREA
000640                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT CHBBUDRC ASSIGN TO DATABASE-CHBBUDRC
000690            ORGANIZATION      IS SEQUENTIAL
000700            FILE STATUS       IS WK-C-FILE-STATUS.
000710     SELECT CHBALSNP ASSIGN TO DATABASE-CHBALSNP
000720            ORGANIZATION      IS SEQUENTIAL
000730            FILE STATUS       IS WK-C-FILE-STATUS2.
000740     SELECT CHBALERT ASSIGN TO DATABASE-CHBALERT
000750            ORGANIZATION      IS SEQUENTIAL
000760            FILE STATUS       IS WK-C-FILE-STATUS3.
000770*
000780 EJECT
000790***************
000800 DATA DIVISION.
000810***************
000820 FILE SECTION.
000830***************
000840 FD  CHBBUDRC
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS CHBBUDRC-REC.
000870 01  CHBBUDRC-REC.
000880     COPY DDS-ALL-FORMATS OF CHBBUDRC.
000890 01  CHBBUDRC-REC-1.
000900     COPY CHBBUDRC.
000910*
000920 FD  CHBALSNP
000930     LABEL RECORDS ARE OMITTED
000940     DATA RECORD IS CHBALSNP-REC.
000950 01  CHBALSNP-REC.
000960     COPY DDS-ALL-FORMATS OF CHBALSNP.
000970 01  CHBALSNP-REC-1.
000980     COPY CHBALSNP.
000990*
001000 FD  CHBALERT
001010     LABEL RECORDS ARE OMITTED
001020     DATA RECORD IS CHBALERT-REC.
001030 01  CHBALERT-REC.
001040     COPY DDS-ALL-FORMATS OF CHBALERT.
001050 01  CHBALERT-REC-1.
001060     COPY CHBALERT.
001070*
001080*************************
001090 WORKING-STORAGE SECTION.
001100*************************
001110 01  FILLER              PIC X(24)  VALUE
001120     "** PROGRAM CHBBUDGT  **".
001130*
001140 01 WK-C-COMMON.
001150     COPY CHBCMWS.
001160     05 FILLER                  PIC X(04).
001170 01 WK-C-COMMON2.
001180     05 WK-C-FILE-STATUS2      PIC XX.
001190         88 WK-C-SUCCESSFUL2       VALUE "00".
001200     05 WK-C-FILE-STATUS3      PIC XX.
001210         88 WK-C-SUCCESSFUL3       VALUE "00".
001220     05 FILLER                 PIC X(02).
001230*
001240*----------------------------------------------------------------*
001250*    RUN-DATE / JULIAN CONVERSION WORK AREA.  CHB024/CHB061.
001260*----------------------------------------------------------------*
001270 01 WK-C-BUDGT-DATE-WORK.
001280     05 WK-N-BUDGT-YY-2       PIC 9(02) COMP.
001290     05 WK-N-BUDGT-MM         PIC 9(02) COMP.
001300     05 WK-N-BUDGT-DD         PIC 9(02) COMP.
001310     05 WK-N-BUDGT-CCYY       PIC 9(04) COMP.
001320     05 WK-N-BUDGT-DOW        PIC 9(01) COMP.
001330     05 WK-N-BUDGT-JDN        PIC 9(08) COMP.
001340     05 FILLER                PIC X(04).
001350 01 WK-C-BUDGT-DATE-WORK-ALT REDEFINES WK-C-BUDGT-DATE-WORK.
001360     05 FILLER                PIC X(21).
001370*
001380 01 WK-C-BUDGT-RUN-CLOCK.
001390     05 WK-C-BUDGT-RUN-YYMMDD PIC 9(06).
001400     05 WK-C-BUDGT-RUN-TIME   PIC 9(08).
001410     05 FILLER                PIC X(02).
001420 01 WK-C-BUDGT-RUN-CLOCK-ALT REDEFINES WK-C-BUDGT-RUN-CLOCK.
001430     05 WK-C-BUDGT-RUN-CHARS  PIC X(16).
001440*
001450 01 WK-C-BUDGT-ISO-WORK.
001460     05 WK-C-BUDGT-ISO-CCYY   PIC 9(04).
001470     05 WK-C-BUDGT-ISO-MM     PIC 9(02).
001480     05 WK-C-BUDGT-ISO-DD     PIC 9(02).
001490     05 WK-C-BUDGT-ISO-TEXT   PIC X(20).
001500     05 FILLER                PIC X(04).
001510*
001520 01 WK-C-BUDGT-JDN-CALC.
001530     05 WK-N-JDN-A            PIC S9(08) COMP.
001540     05 WK-N-JDN-Y            PIC S9(08) COMP.
001550     05 WK-N-JDN-M            PIC S9(08) COMP.
001560     05 WK-N-JDN-B            PIC S9(08) COMP.
001570     05 WK-N-JDN-C            PIC S9(08) COMP.
001580     05 WK-N-JDN-D            PIC S9(08) COMP.
001590     05 WK-N-JDN-E            PIC S9(08) COMP.
001600     05 FILLER                PIC X(04).
001610*
001620 01 WK-C-BUDGT-PERIOD.
001630     05 WK-C-BUDGT-PRD-START  PIC X(20) VALUE SPACES.
001640     05 WK-C-BUDGT-PRD-END    PIC X(20) VALUE SPACES.
001650     05 WK-C-BUDGT-SKIP-SW    PIC X(01) VALUE "N".
001660         88 WK-C-BUDGT-SKIP       VALUE "Y".
001670     05 FILLER                PIC X(03).
001680 01 WK-C-BUDGT-PERIOD-ALT REDEFINES WK-C-BUDGT-PERIOD.
001690     05 WK-C-BUDGT-PRD-BOTH   PIC X(40).
001700     05 FILLER                PIC X(04).
001710*
001720 01 WK-C-BUDGT-ACTUAL.
001730     05 WK-N-BUDGT-ACT-CPU    PIC 9(11) COMP VALUE 0.
001740     05 WK-N-BUDGT-ACT-MEM    PIC 9(11) COMP VALUE 0.
001750     05 FILLER                PIC X(04).
001760*
001770 01 WK-C-BUDGT-PERCENT.
001780     05 WK-N-BUDGT-CPU-PCT    PIC 9(05)V9(02) COMP VALUE 0.
001790     05 WK-N-BUDGT-MEM-PCT    PIC 9(05)V9(02) COMP VALUE 0.
001800     05 FILLER                PIC X(04).
001810*
001820 01 WK-C-BUDGT-SEVERITY.
001830     05 WK-C-BUDGT-SEVERITY-CD PIC X(08) VALUE SPACES.
001840         88 WK-C-BUDGT-NO-ALERT      VALUE SPACES.
001850     05 FILLER                 PIC X(02).
001860*
001870 01 WK-C-BUDGT-SWITCHES.
001880     05 WK-C-BDG-EOF-SW       PIC X(01) VALUE "N".
001890         88 WK-C-BDG-EOF          VALUE "Y".
001900     05 FILLER                PIC X(07).
001910*
001920 01 WK-C-BUDGT-COUNTERS.
001930     05 WK-N-BUDGT-READ-CT    PIC 9(07) COMP VALUE 0.
001940     05 WK-N-BUDGT-ALERT-CT   PIC 9(07) COMP VALUE 0.
001950     05 FILLER                PIC X(04).
001960*
001970*----------------------------------------------------------------*
001980*    LINKAGE AREA TO CHBTOPOF - SHARES THE TOP-OFFENDER RECORD
001990*    LAYOUT DEFINED IN CHBTOFR.
002000*----------------------------------------------------------------*
002010     COPY CHBTOFR.
002020*
002030 EJECT
002040****************************************************
002050 PROCEDURE DIVISION.
002060****************************************************
002070 MAIN-MODULE.
002080     PERFORM A000-START-PROGRAM-ROUTINE
002090        THRU A099-START-PROGRAM-ROUTINE-EX.
002100     PERFORM B000-MAIN-PROCESSING
002110        THRU B999-MAIN-PROCESSING-EX.
002120     PERFORM Z000-END-PROGRAM-ROUTINE
002130        THRU Z099-END-PROGRAM-ROUTINE-EX.
002140 STOP RUN.
002150*
002160*----------------------------------------------------------------*
002170 A000-START-PROGRAM-ROUTINE.
002180*----------------------------------------------------------------*
002190     OPEN INPUT  CHBBUDRC.
002200     OPEN OUTPUT CHBALERT.
002210     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL3
002220        DISPLAY "CHBBUDGT - OPEN FILE ERROR"
002230        PERFORM Y900-ABNORMAL-TERMINATION
002240     END-IF.
002250     PERFORM C100-DERIVE-RUN-DATE
002260        THRU C100-DERIVE-RUN-DATE-EX.
002270*
002280*================================================================*
002290 A099-START-PROGRAM-ROUTINE-EX.
002300*================================================================*
002310     EXIT.
002320*
002330*----------------------------------------------------------------*
002340 B000-MAIN-PROCESSING.
002350*----------------------------------------------------------------*
002360     READ CHBBUDRC NEXT RECORD
002370        AT END SET WK-C-BDG-EOF-SW TO "Y"
002380     END-READ.
002390     PERFORM B100-EVALUATE-ONE-BUDGET
002400        THRU B100-EVALUATE-ONE-BUDGET-EX
002410        UNTIL WK-C-BDG-EOF.
002420*
002430*================================================================*
002440 B999-MAIN-PROCESSING-EX.
002450*================================================================*
002460     EXIT.
002470*
002480*----------------------------------------------------------------*
002490 B100-EVALUATE-ONE-BUDGET.
002500*----------------------------------------------------------------*
002510     ADD 1 TO WK-N-BUDGT-READ-CT.
002520     IF CHBBUDRC-IS-ENABLED
002530        PERFORM C200-PERIOD-WINDOW
002540           THRU C200-PERIOD-WINDOW-EX
002550        IF NOT WK-C-BUDGT-SKIP
002560           PERFORM C300-SUM-ALLOCATION
002570              THRU C300-SUM-ALLOCATION-EX
002580           PERFORM C400-EVALUATE-SEVERITY
002590              THRU C400-EVALUATE-SEVERITY-EX
002600           IF NOT WK-C-BUDGT-NO-ALERT
002610              PERFORM C500-CALL-TOPOFF
002620                 THRU C500-CALL-TOPOFF-EX
002630              PERFORM D100-WRITE-ALERT
002640                 THRU D100-WRITE-ALERT-EX
002650           END-IF
002660        END-IF
002670     END-IF.
002680     READ CHBBUDRC NEXT RECORD
002690        AT END SET WK-C-BDG-EOF-SW TO "Y"
002700     END-READ.
002710*
002720 B100-EVALUATE-ONE-BUDGET-EX.
002730     EXIT.
002740*
002750*----------------------------------------------------------------*
002760 C100-DERIVE-RUN-DATE.
002770*----------------------------------------------------------------*
002780*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  CHB024 APPLIES A
002790*    SLIDING CENTURY WINDOW TO EXPAND IT.
002800     ACCEPT WK-C-BUDGT-RUN-YYMMDD FROM DATE.
002810     MOVE WK-C-BUDGT-RUN-YYMMDD (1:2) TO WK-N-BUDGT-YY-2.
002820     MOVE WK-C-BUDGT-RUN-YYMMDD (3:2) TO WK-N-BUDGT-MM.
002830     MOVE WK-C-BUDGT-RUN-YYMMDD (5:2) TO WK-N-BUDGT-DD.
002840     IF WK-N-BUDGT-YY-2 < 50
002850        COMPUTE WK-N-BUDGT-CCYY = 2000 + WK-N-BUDGT-YY-2
002860     ELSE
002870        COMPUTE WK-N-BUDGT-CCYY = 1900 + WK-N-BUDGT-YY-2
002880     END-IF.
002890     ACCEPT WK-N-BUDGT-DOW FROM DAY-OF-WEEK.
002900*
002910*================================================================*
002920 C100-DERIVE-RUN-DATE-EX.
002930*================================================================*
002940     EXIT.
002950*
002960*----------------------------------------------------------------*
002970 C200-PERIOD-WINDOW.
002980*----------------------------------------------------------------*
002990*    PERIOD START PER THE CONFIGURED WINDOW; END IS ALWAYS THE
003000*    RUN TIMESTAMP.  AN UNRECOGNIZED PERIOD SKIPS THE BUDGET.
003010*    CHB072.
003020     MOVE "N" TO WK-C-BUDGT-SKIP-SW.
003030     EVALUATE CHBBUDRC-PERIOD
003040        WHEN "DAILY"
003050           PERFORM C210-BUILD-DAILY-START
003060              THRU C210-BUILD-DAILY-START-EX
003070        WHEN "WEEKLY"
003080           PERFORM C220-BUILD-WEEKLY-START
003090              THRU C220-BUILD-WEEKLY-START-EX
003100        WHEN "MONTHLY"
003110           PERFORM C230-BUILD-MONTHLY-START
003120              THRU C230-BUILD-MONTHLY-START-EX
003130        WHEN OTHER
003140           SET WK-C-BUDGT-SKIP-SW TO "Y"
003150     END-EVALUATE.
003160     IF NOT WK-C-BUDGT-SKIP
003170        PERFORM C240-BUILD-PERIOD-END
003180           THRU C240-BUILD-PERIOD-END-EX
003190     END-IF.
003200*
003210 C200-PERIOD-WINDOW-EX.
003220     EXIT.
003230*
003240*----------------------------------------------------------------*
003250 C210-BUILD-DAILY-START.
003260*----------------------------------------------------------------*
003270     PERFORM E100-FORMAT-ISO-MIDNIGHT
003280        THRU E100-FORMAT-ISO-MIDNIGHT-EX.
003290     MOVE WK-C-BUDGT-ISO-TEXT TO WK-C-BUDGT-PRD-START.
003300*
003310 C210-BUILD-DAILY-START-EX.
003320     EXIT.
003330*
003340*----------------------------------------------------------------*
003350 C220-BUILD-WEEKLY-START.
003360*----------------------------------------------------------------*
003370*    MOST RECENT MONDAY, INCLUSIVE.  CHB061 - ANCHOR CORRECTED
003380*    TO DAY-OF-WEEK = 1 (MONDAY).
003390     PERFORM E200-CONVERT-TO-JDN THRU E200-CONVERT-TO-JDN-EX.
003400     COMPUTE WK-N-BUDGT-JDN =
003410        WK-N-BUDGT-JDN - (WK-N-BUDGT-DOW - 1).
003420     PERFORM E300-CONVERT-FROM-JDN
003430        THRU E300-CONVERT-FROM-JDN-EX.
003440     PERFORM E100-FORMAT-ISO-MIDNIGHT
003450        THRU E100-FORMAT-ISO-MIDNIGHT-EX.
003460     MOVE WK-C-BUDGT-ISO-TEXT TO WK-C-BUDGT-PRD-START.
003470*
003480 C220-BUILD-WEEKLY-START-EX.
003490     EXIT.
003500*
003510*----------------------------------------------------------------*
003520 C230-BUILD-MONTHLY-START.
003530*----------------------------------------------------------------*
003540     MOVE 1 TO WK-N-BUDGT-DD.
003550     PERFORM E100-FORMAT-ISO-MIDNIGHT
003560        THRU E100-FORMAT-ISO-MIDNIGHT-EX.
003570     MOVE WK-C-BUDGT-ISO-TEXT TO WK-C-BUDGT-PRD-START.
003580*
003590 C230-BUILD-MONTHLY-START-EX.
003600     EXIT.
003610*
003620*----------------------------------------------------------------*
003630 C240-BUILD-PERIOD-END.
003640*----------------------------------------------------------------*
003650     ACCEPT WK-C-BUDGT-RUN-TIME FROM TIME.
003660     MOVE WK-N-BUDGT-CCYY TO WK-C-BUDGT-ISO-CCYY.
003670     STRING WK-C-BUDGT-ISO-CCYY    DELIMITED BY SIZE
003680            "-"                    DELIMITED BY SIZE
003690            WK-C-BUDGT-RUN-YYMMDD (3:2) DELIMITED BY SIZE
003700            "-"                    DELIMITED BY SIZE
003710            WK-C-BUDGT-RUN-YYMMDD (5:2) DELIMITED BY SIZE
003720            "T"                    DELIMITED BY SIZE
003730            WK-C-BUDGT-RUN-TIME (1:2) DELIMITED BY SIZE
003740            ":"                    DELIMITED BY SIZE
003750            WK-C-BUDGT-RUN-TIME (3:2) DELIMITED BY SIZE
003760            ":"                    DELIMITED BY SIZE
003770            WK-C-BUDGT-RUN-TIME (5:2) DELIMITED BY SIZE
003780            "Z"                    DELIMITED BY SIZE
003790            INTO WK-C-BUDGT-PRD-END.
003800*
003810 C240-BUILD-PERIOD-END-EX.
003820     EXIT.
003830*
003840*----------------------------------------------------------------*
003850 C300-SUM-ALLOCATION.
003860*----------------------------------------------------------------*
003870*    RE-SCANS THE ALLOCATION SNAPSHOT FILE FOR EVERY BUDGET -
003880*    THE FILE IS SMALL RELATIVE TO THE BUDGET COUNT, SO A FULL
003890*    CLOSE/OPEN/READ PASS PER BUDGET IS ACCEPTABLE.  CHB008.
003900     MOVE ZERO TO WK-N-BUDGT-ACT-CPU WK-N-BUDGT-ACT-MEM.
003910     OPEN INPUT CHBALSNP.
003920     READ CHBALSNP NEXT RECORD
003930        AT END MOVE "Y" TO WK-C-AT-END-OF-FILE
003940     END-READ.
003950     PERFORM C310-SCAN-ONE-ALLOC-SNAPSHOT
003960        THRU C310-SCAN-ONE-ALLOC-SNAPSHOT-EX
003970        UNTIL WK-C-AT-END.
003980     CLOSE CHBALSNP.
003990*
004000 C300-SUM-ALLOCATION-EX.
004010     EXIT.
004020*
004030*----------------------------------------------------------------*
004040 C310-SCAN-ONE-ALLOC-SNAPSHOT.
004050*----------------------------------------------------------------*
004060     IF CHBALSNP-GROUP-TYPE = CHBBUDRC-SELECTOR-TYPE
004070        AND CHBALSNP-GROUP-KEY = CHBBUDRC-SELECTOR-VALUE
004080        AND CHBALSNP-WINDOW-START >= WK-C-BUDGT-PRD-START
004090        AND CHBALSNP-WINDOW-START <= WK-C-BUDGT-PRD-END
004100        ADD CHBALSNP-CPU-MCPU TO WK-N-BUDGT-ACT-CPU
004110        ADD CHBALSNP-MEM-MIB  TO WK-N-BUDGT-ACT-MEM
004120     END-IF.
004130     READ CHBALSNP NEXT RECORD
004140        AT END MOVE "Y" TO WK-C-AT-END-OF-FILE
004150     END-READ.
004160*
004170 C310-SCAN-ONE-ALLOC-SNAPSHOT-EX.
004180     EXIT.
004190*
004200*----------------------------------------------------------------*
004210 C400-EVALUATE-SEVERITY.
004220*----------------------------------------------------------------*
004230     MOVE SPACES TO WK-C-BUDGT-SEVERITY-CD.
004240     MOVE ZERO TO WK-N-BUDGT-CPU-PCT WK-N-BUDGT-MEM-PCT.
004250     IF CHBBUDRC-CPU-MCPU-LIMIT > 0
004260        COMPUTE WK-N-BUDGT-CPU-PCT ROUNDED =
004270           WK-N-BUDGT-ACT-CPU / CHBBUDRC-CPU-MCPU-LIMIT * 100
004280     END-IF.
004290     IF CHBBUDRC-MEM-MIB-LIMIT > 0
004300        COMPUTE WK-N-BUDGT-MEM-PCT ROUNDED =
004310           WK-N-BUDGT-ACT-MEM / CHBBUDRC-MEM-MIB-LIMIT * 100
004320     END-IF.
004330     IF WK-N-BUDGT-CPU-PCT >= 100 OR WK-N-BUDGT-MEM-PCT >= 100
004340        MOVE "CRITICAL" TO WK-C-BUDGT-SEVERITY-CD
004350     ELSE
004360        IF WK-N-BUDGT-CPU-PCT >= CHBBUDRC-WARN-PERCENT
004370              OR WK-N-BUDGT-MEM-PCT >= CHBBUDRC-WARN-PERCENT
004380           MOVE "WARN"     TO WK-C-BUDGT-SEVERITY-CD
004390        END-IF
004400     END-IF.
004410*
004420 C400-EVALUATE-SEVERITY-EX.
004430     EXIT.
004440*
004450*----------------------------------------------------------------*
004460 C500-CALL-TOPOFF.
004470*----------------------------------------------------------------*
004480     INITIALIZE WK-C-TOFR-RECORD.
004490     IF CHBBUDRC-SELECTOR-TYPE = "TEAM"
004500        SET WK-C-TOFR-TEAM-SCOPE TO TRUE
004510     ELSE
004520        SET WK-C-TOFR-NAMESPACE-SCOPE TO TRUE
004530     END-IF.
004540     MOVE CHBBUDRC-SELECTOR-VALUE TO WK-C-TOFR-SCOPE-VALUE.
004550     MOVE WK-C-BUDGT-PRD-START    TO WK-C-TOFR-PERIOD-START.
004560     MOVE WK-C-BUDGT-PRD-END      TO WK-C-TOFR-PERIOD-END.
004570     CALL "CHBTOPOF" USING WK-C-TOFR-RECORD.
004580*
004590 C500-CALL-TOPOFF-EX.
004600     EXIT.
004610*
004620*----------------------------------------------------------------*
004630 D100-WRITE-ALERT.
004640*----------------------------------------------------------------*
004650     ADD 1 TO WK-N-BUDGT-ALERT-CT.
004660     MOVE CHBBUDRC-BUDGET-ID    TO CHBALERT-ALERT-ID.
004670     MOVE WK-C-BUDGT-PRD-END    TO CHBALERT-TIMESTAMP.
004680     MOVE WK-C-BUDGT-SEVERITY-CD   TO CHBALERT-SEVERITY.
004690     MOVE CHBBUDRC-BUDGET-NAME  TO CHBALERT-BUDGET-NAME.
004700     STRING "Budget '"          DELIMITED BY SIZE
004710            CHBBUDRC-BUDGET-NAME DELIMITED BY SPACE
004720            "' exceeded. Severity: " DELIMITED BY SIZE
004730            WK-C-BUDGT-SEVERITY-CD DELIMITED BY SPACE
004740            INTO CHBALERT-MESSAGE.
004750     MOVE WK-N-BUDGT-ACT-CPU         TO CHBALERT-CURRENT-CPU-MCPU.
004760     MOVE WK-N-BUDGT-ACT-MEM         TO CHBALERT-CURRENT-MEM-MIB.
004770     MOVE CHBBUDRC-CPU-MCPU-LIMIT    TO CHBALERT-LIMIT-CPU-MCPU.
004780     MOVE CHBBUDRC-MEM-MIB-LIMIT     TO CHBALERT-LIMIT-MEM-MIB.
004790     WRITE CHBALERT-REC-1.
004800*
004810 D100-WRITE-ALERT-EX.
004820     EXIT.
004830*
004840*----------------------------------------------------------------*
004850 E100-FORMAT-ISO-MIDNIGHT.
004860*----------------------------------------------------------------*
004870     MOVE WK-N-BUDGT-CCYY TO WK-C-BUDGT-ISO-CCYY.
004880     MOVE WK-N-BUDGT-MM   TO WK-C-BUDGT-ISO-MM.
004890     MOVE WK-N-BUDGT-DD   TO WK-C-BUDGT-ISO-DD.
004900     STRING WK-C-BUDGT-ISO-CCYY DELIMITED BY SIZE
004910            "-"                 DELIMITED BY SIZE
004920            WK-C-BUDGT-ISO-MM   DELIMITED BY SIZE
004930            "-"                 DELIMITED BY SIZE
004940            WK-C-BUDGT-ISO-DD   DELIMITED BY SIZE
004950            "T00:00:00Z"        DELIMITED BY SIZE
004960            INTO WK-C-BUDGT-ISO-TEXT.
004970*
004980 E100-FORMAT-ISO-MIDNIGHT-EX.
004990     EXIT.
005000*
005010*----------------------------------------------------------------*
005020 E200-CONVERT-TO-JDN.
005030*----------------------------------------------------------------*
005040*    FLIEGEL/VAN-FLANDERN GREGORIAN-TO-JULIAN FORMULA.  AVOIDS
005050*    MONTH/YEAR-ROLLOVER ARITHMETIC WHEN WALKING BACK TO MONDAY.
005060     COMPUTE WK-N-JDN-A = (14 - WK-N-BUDGT-MM) / 12.
005070     COMPUTE WK-N-JDN-Y = WK-N-BUDGT-CCYY + 4800 - WK-N-JDN-A.
005080     COMPUTE WK-N-JDN-M =
005090        WK-N-BUDGT-MM + (12 * WK-N-JDN-A) - 3.
005100     COMPUTE WK-N-BUDGT-JDN =
005110        WK-N-BUDGT-DD
005120        + ((153 * WK-N-JDN-M) + 2) / 5
005130        + (365 * WK-N-JDN-Y)
005140        + (WK-N-JDN-Y / 4)
005150        - (WK-N-JDN-Y / 100)
005160        + (WK-N-JDN-Y / 400)
005170        - 32045.
005180*
005190 E200-CONVERT-TO-JDN-EX.
005200     EXIT.
005210*
005220*----------------------------------------------------------------*
005230 E300-CONVERT-FROM-JDN.
005240*----------------------------------------------------------------*
005250     COMPUTE WK-N-JDN-A = WK-N-BUDGT-JDN + 32044.
005260     COMPUTE WK-N-JDN-B = ((4 * WK-N-JDN-A) + 3) / 146097.
005270     COMPUTE WK-N-JDN-C =
005280        WK-N-JDN-A - ((146097 * WK-N-JDN-B) / 4).
005290     COMPUTE WK-N-JDN-D = ((4 * WK-N-JDN-C) + 3) / 1461.
005300     COMPUTE WK-N-JDN-E = WK-N-JDN-C - ((1461 * WK-N-JDN-D) / 4).
005310     COMPUTE WK-N-JDN-M = ((5 * WK-N-JDN-E) + 2) / 153.
005320     COMPUTE WK-N-BUDGT-DD =
005330        WK-N-JDN-E - (((153 * WK-N-JDN-M) + 2) / 5) + 1.
005340     COMPUTE WK-N-BUDGT-MM =
005350        WK-N-JDN-M + 3 - (12 * (WK-N-JDN-M / 10)).
005360     COMPUTE WK-N-BUDGT-CCYY =
005370        (100 * WK-N-JDN-B) + WK-N-JDN-D - 4800
005380           + (WK-N-JDN-M / 10).
005390*
005400 E300-CONVERT-FROM-JDN-EX.
005410     EXIT.
005420*
005430*----------------------------------------------------------------*
005440 Y900-ABNORMAL-TERMINATION.
005450*----------------------------------------------------------------*
005460     PERFORM Z000-END-PROGRAM-ROUTINE
005470        THRU Z099-END-PROGRAM-ROUTINE-EX.
005480     STOP RUN.
005490*
005500*----------------------------------------------------------------*
005510 Z000-END-PROGRAM-ROUTINE.
005520*----------------------------------------------------------------*
005530     DISPLAY "CHBBUDGT - BUDGETS READ  - " WK-N-BUDGT-READ-CT.
005540     DISPLAY "CHBBUDGT - ALERTS RAISED - " WK-N-BUDGT-ALERT-CT.
005550     CLOSE CHBBUDRC CHBALERT.
005560*
005570*================================================================*
005580 Z099-END-PROGRAM-ROUTINE-EX.
005590*================================================================*
005600     EXIT.
005610*
005620******************************************************************
005630*************** END OF PROGRAM SOURCE - CHBBUDGT ***************
005640******************************************************************
