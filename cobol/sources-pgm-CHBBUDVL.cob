000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBBUDVL.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   29 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  THIS ROUTINE VALIDATES A CANDIDATE BUDGET
000210*               RECORD BEFORE IT IS ADMITTED TO THE BUDGET
000220*               MASTER FILE.  REJECTS BLANK NAME/SELECTOR-TYPE/
000230*               PERIOD AND ANY SELECTOR-TYPE OTHER THAN TEAM OR
000240*               NAMESPACE, THEN DEFAULTS WARN-PERCENT AND
000250*               ENABLED WHEN THE CALLER LEFT THEM BLANK.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300*  CHB010 - RFONG   - 29/03/1991 - INITIAL VERSION
000310*  CHB022 - LKOH     - 30/11/1998 - Y2K REVIEW - NO 2-DIGIT YEAR
000320*                                   FIELDS HANDLED BY THIS
000330*                                   ROUTINE, NO CHANGE REQUIRED
000340*  CHB058 - TSEEN    - 11/06/2009 - CHB-TICKET-01180 - REJECT
000350*                                   SELECTOR-TYPE OF "LABEL" AS
000360*                                   A RECOGNISED-BUT-UNSUPPORTED
000370*                                   VALUE, SAME AS AN UNKNOWN ONE
000380*  CHB071 - ACHEN    - 04/02/2014 - CHB-TICKET-02215 - DEFAULT
000390*                                   WARN-PERCENT TO 80 AND
000400*                                   ENABLED TO "Y" WHEN BLANK
000410*----------------------------------------------------------------*
000420 EJECT
000430**********************
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-AS400.
000480 OBJECT-COMPUTER.  IBM-AS400.
000490 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000500                    LOCAL-DATA IS LOCAL-DATA-AREA
000510                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CHBBUDRC ASSIGN TO DATABASE-CHBBUDRC
000560            ORGANIZATION      IS SEQUENTIAL
000570            FILE STATUS       IS WK-C-FILE-STATUS.
000580*
000590 EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640***************
000650 FD  CHBBUDRC
000660     LABEL RECORDS ARE OMITTED
000670     DATA RECORD IS CHBBUDRC-REC.
000680 01  CHBBUDRC-REC.
000690     COPY DDS-ALL-FORMATS OF CHBBUDRC.
000700 01  CHBBUDRC-REC-1.
000710     COPY CHBBUDRC.
000720*
000730*************************
000740 WORKING-STORAGE SECTION.
000750*************************
000760 01  FILLER              PIC X(24)  VALUE
000770     "** PROGRAM CHBBUDVL  **".
000780*
000790* ------------------ PROGRAM WORKING STORAGE -------------------*
000800 01 WK-C-COMMON.
000810     COPY CHBCMWS.
000820     05 FILLER                  PIC X(04).
000830*
000840 01 WK-C-LITERALS.
000850     05 C-BDV-TEAM         PIC X(09) VALUE "TEAM".
000860     05 C-BDV-NAMESPACE    PIC X(09) VALUE "NAMESPACE".
000870     05 C-BDV-DFLT-WARN    PIC 9(03) VALUE 080.
000880     05 C-BDV-ENABLED-Y    PIC X(01) VALUE "Y".
000890     05 FILLER              PIC X(04).
000900 01 WK-C-LITERALS-ALT REDEFINES WK-C-LITERALS.
000910     05 FILLER              PIC X(20).
000920*
000930 01 WK-C-COUNTERS.
000940     05 WK-N-BUDVL-ACCEPT-CT  PIC 9(07) COMP VALUE 0.
000950     05 WK-N-BUDVL-REJECT-CT  PIC 9(07) COMP VALUE 0.
000960 01 WK-C-COUNTERS-ALT REDEFINES WK-C-COUNTERS.
000970     05 WK-C-COUNTERS-TEXT    PIC X(08).
000980*
000990*---------------- CANDIDATE BUDGET VIEW (ALTERNATE) -------------*
001000 01 WK-C-BUDVL-CANDIDATE.
001010     05 WK-C-BUDVL-NAME        PIC X(50).
001020     05 WK-C-BUDVL-SEL-TYPE    PIC X(09).
001030     05 WK-C-BUDVL-PERIOD      PIC X(07).
001040     05 WK-C-BUDVL-WARN-PCT    PIC 9(03).
001050     05 WK-C-BUDVL-ENABLED     PIC X(01).
001060     05 FILLER                 PIC X(10).
001070 01 WK-C-BUDVL-CAND-ALT REDEFINES WK-C-BUDVL-CANDIDATE.
001080     05 WK-C-BUDVL-CAND-TEXT   PIC X(80).
001090*
001100 EJECT
001110********************
001120 LINKAGE SECTION.
001130********************
001140     COPY CHBBDVL.
001150*
001160 EJECT
001170****************************************************
001180 PROCEDURE DIVISION USING WK-C-BUDVL-RECORD.
001190****************************************************
001200 MAIN-MODULE.
001210     PERFORM A000-START-PROGRAM-ROUTINE
001220        THRU A099-START-PROGRAM-ROUTINE-EX.
001230     PERFORM B000-MAIN-PROCESSING
001240        THRU B999-MAIN-PROCESSING-EX.
001250     PERFORM Z000-END-PROGRAM-ROUTINE
001260        THRU Z099-END-PROGRAM-ROUTINE-EX.
001270 GOBACK.
001280*
001290*----------------------------------------------------------------*
001300 A000-START-PROGRAM-ROUTINE.
001310*----------------------------------------------------------------*
001320     OPEN OUTPUT CHBBUDRC.
001330     IF NOT WK-C-SUCCESSFUL
001340        DISPLAY "CHBBUDVL - OPEN FILE ERROR - CHBBUDRC"
001350        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001360        PERFORM Y900-ABNORMAL-TERMINATION
001370     END-IF.
001380*
001390*================================================================*
001400 A099-START-PROGRAM-ROUTINE-EX.
001410*================================================================*
001420     EXIT.
001430*
001440*----------------------------------------------------------------*
001450 B000-MAIN-PROCESSING.
001460*----------------------------------------------------------------*
001470     MOVE "N" TO WK-C-BUDVL-REJECTED.
001480     MOVE SPACES TO WK-C-BUDVL-ERROR-CD.
001490*
001500     PERFORM B100-CHECK-REQUIRED-FIELDS
001510        THRU B100-CHECK-REQUIRED-FIELDS-EX.
001520*
001530     IF WK-C-BUDVL-REJECTED = "N"
001540        PERFORM B200-CHECK-SELECTOR-TYPE
001550           THRU B200-CHECK-SELECTOR-TYPE-EX
001560     END-IF.
001570*
001580     IF WK-C-BUDVL-REJECTED = "N"
001590        PERFORM B300-APPLY-DEFAULTS
001600           THRU B300-APPLY-DEFAULTS-EX
001610        PERFORM B400-WRITE-BUDGET
001620           THRU B400-WRITE-BUDGET-EX
001630        ADD 1 TO WK-N-BUDVL-ACCEPT-CT
001640     ELSE
001650        ADD 1 TO WK-N-BUDVL-REJECT-CT
001660     END-IF.
001670*
001680*================================================================*
001690 B999-MAIN-PROCESSING-EX.
001700*================================================================*
001710     EXIT.
001720*
001730*----------------------------------------------------------------*
001740 B100-CHECK-REQUIRED-FIELDS.
001750*----------------------------------------------------------------*
001760     IF WK-C-BUDVL-BUDGET-NAME   = SPACES
001770        OR WK-C-BUDVL-SELECTOR-TYPE = SPACES
001780        OR WK-C-BUDVL-PERIOD        = SPACES
001790        MOVE "Y"       TO WK-C-BUDVL-REJECTED
001800        MOVE "REQFLD"  TO WK-C-BUDVL-ERROR-CD
001810     END-IF.
001820*
001830 B100-CHECK-REQUIRED-FIELDS-EX.
001840     EXIT.
001850*
001860*----------------------------------------------------------------*
001870 B200-CHECK-SELECTOR-TYPE.
001880*----------------------------------------------------------------*
001890     IF WK-C-BUDVL-SELECTOR-TYPE NOT = C-BDV-TEAM
001900        AND WK-C-BUDVL-SELECTOR-TYPE NOT = C-BDV-NAMESPACE
001910        MOVE "Y"       TO WK-C-BUDVL-REJECTED
001920        MOVE "BADSEL"  TO WK-C-BUDVL-ERROR-CD
001930     END-IF.
001940*
001950 B200-CHECK-SELECTOR-TYPE-EX.
001960     EXIT.
001970*
001980*----------------------------------------------------------------*
001990 B300-APPLY-DEFAULTS.
002000*----------------------------------------------------------------*
002010     IF WK-C-BUDVL-WARN-PERCENT = ZERO
002020        MOVE C-BDV-DFLT-WARN TO WK-C-BUDVL-WARN-PERCENT
002030     END-IF.
002040     IF WK-C-BUDVL-ENABLED = SPACES
002050        MOVE C-BDV-ENABLED-Y TO WK-C-BUDVL-ENABLED
002060     END-IF.
002070*
002080 B300-APPLY-DEFAULTS-EX.
002090     EXIT.
002100*
002110*----------------------------------------------------------------*
002120 B400-WRITE-BUDGET.
002130*----------------------------------------------------------------*
002140     INITIALIZE CHBBUDRC-REC-1.
002150     MOVE WK-C-BUDVL-BUDGET-ID          TO CHBBUDRC-BUDGET-ID.
002160     MOVE WK-C-BUDVL-BUDGET-NAME        TO CHBBUDRC-BUDGET-NAME.
002170     MOVE WK-C-BUDVL-SELECTOR-TYPE      TO CHBBUDRC-SELECTOR-TYPE.
002180     MOVE WK-C-BUDVL-SELECTOR-KEY       TO CHBBUDRC-SELECTOR-KEY.
002190     MOVE WK-C-BUDVL-SELECTOR-VALUE     TO CHBBUDRC-SELECTOR-VALUE
002200     MOVE WK-C-BUDVL-PERIOD             TO CHBBUDRC-PERIOD.
002210     MOVE WK-C-BUDVL-CPU-MCPU-LIMIT      TO CHBBUDRC-CPU-MCPU-LIMI
002220     MOVE WK-C-BUDVL-MEM-MIB-LIMIT       TO CHBBUDRC-MEM-MIB-LIMIT
002230     MOVE WK-C-BUDVL-WARN-PERCENT        TO CHBBUDRC-WARN-PERCENT.
002240     MOVE WK-C-BUDVL-ENABLED             TO CHBBUDRC-ENABLED.
002250     MOVE WK-C-BUDVL-WEBHOOK-SECRET-NAME TO
002260                                   CHBBUDRC-WEBHOOK-SECRET-NAME.
002270     WRITE CHBBUDRC-REC-1.
002280     IF NOT WK-C-SUCCESSFUL
002290        DISPLAY "CHBBUDVL - WRITE ERROR - CHBBUDRC"
002300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002310        PERFORM Y900-ABNORMAL-TERMINATION
002320     END-IF.
002330*
002340 B400-WRITE-BUDGET-EX.
002350     EXIT.
002360*
002370*----------------------------------------------------------------*
002380 Y900-ABNORMAL-TERMINATION.
002390*----------------------------------------------------------------*
002400     PERFORM Z000-END-PROGRAM-ROUTINE
002410        THRU Z099-END-PROGRAM-ROUTINE-EX.
002420     EXIT PROGRAM.
002430*
002440*----------------------------------------------------------------*
002450 Z000-END-PROGRAM-ROUTINE.
002460*----------------------------------------------------------------*
002470     DISPLAY "CHBBUDVL - ACCEPTED " WK-N-BUDVL-ACCEPT-CT.
002480     DISPLAY "CHBBUDVL - REJECTED " WK-N-BUDVL-REJECT-CT.
002490     CLOSE CHBBUDRC.
002500     IF NOT WK-C-SUCCESSFUL
002510        DISPLAY "CHBBUDVL - CLOSE FILE ERROR - CHBBUDRC"
002520        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002530     END-IF.
002540*
002550*================================================================*
002560 Z099-END-PROGRAM-ROUTINE-EX.
002570*================================================================*
002580     EXIT.
002590*
002600******************************************************************
002610*************** END OF PROGRAM SOURCE - CHBBUDVL ***************
002620******************************************************************
