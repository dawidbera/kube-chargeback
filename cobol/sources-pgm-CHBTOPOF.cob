000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBTOPOF.
000140 AUTHOR.         T SEEN.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   05 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  CALLED ROUTINE.  GIVEN A BUDGET'S SCOPE (TEAM OR
000210*               NAMESPACE) AND PERIOD WINDOW, SCANS THE APP-TYPE
000220*               ALLOCATION SNAPSHOTS WHOSE OWNING WORKLOAD
000230*               MATCHES THE SCOPE (VIA THE INVENTORY JOURNAL)
000240*               AND RETURNS THE TOP 5 BY TOTAL-COST-UNITS.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*  CHB012 - TSEEN   - 05/04/1991 - INITIAL VERSION - ADAPTED
000300*                                  FROM THE GL-ACCOUNT LOOKUP
000310*                                  OPTION-EVALUATE PATTERN
000320*  CHB026 - LKOH    - 02/12/1998 - Y2K REVIEW - PERIOD-START/END
000330*                                  ALREADY FULL ISO-8601 TEXT,
000340*                                  NO CHANGE REQUIRED
000350*  CHB065 - ACHEN   - 19/09/2011 - CHB-TICKET-01742 - INSERTION
000360*                                  SORT REPLACED WITH A SINGLE
000370*                                  PASS RANK-INSERT TO CUT CPU
000380*  CHB082 - NPATEL   - 17/09/2016 - CHB-TICKET-02244 - CHB065'S
000390*                                  SINGLE-PASS RANK-INSERT ONLY
000400*                                  EVER COMPARED A NEW CANDIDATE
000410*                                  AGAINST SLOT 5 ONCE THE TABLE
000420*                                  WAS FULL, WITH NO RE-SORT - THE
000430*                                  TOP 5 WERE NEITHER IN COST
000440*                                  ORDER NOR NECESSARILY THE TOP 5.
000450*                                  RESTORED THE INSERTION-SORT/
000460*                                  SHIFT-DOWN (D100/D110/D120/D130)
000470*                                  THAT CHBTOPAP USES FOR THE SAME
000480*                                  PROBLEM.  THE CPU SAVING IN
000490*                                  CHB065 WAS NOT WORTH A WRONG
000500*                                  ANSWER.
000510*  CHB084 - NPATEL   - 09/10/2016 - CHB-TICKET-02269 - CHB082'S
000520*                                  SHIFT-DOWN COPIED THE BOUND
000530*                                  CHBTOPAP USES FOR THE SAME
000540*                                  LOGIC, AND THAT BOUND WAS
000550*                                  ITSELF OFF BY ONE (UNTIL IDX
000560*                                  <= INS-SUBSCR STOPS ONE SLOT
000570*                                  SHORT) SO AN INSERT THAT WAS
000580*                                  NOT AT THE TABLE TAIL STILL
000590*                                  OVERWROTE THE SLOT AHEAD OF
000600*                                  IT RATHER THAN SHIFTING IT.
000610*                                  BOUND CHANGED TO A STRICT "<"
000620*                                  HERE AND IN CHBTOPAP.
000630*  CHB086 - NPATEL   - 15/10/2016 - CHB-TICKET-02277 - WK-C-
000640*                                  TOPOF-INV-TEAM WAS DECLARED
000650*                                  BUT NEVER LOADED - CHBWLINV
000660*                                  CARRIED NO TEAM FIELD TO LOAD
000670*                                  IT FROM, SO C215'S TEAM-SCOPE
000680*                                  JOIN AT LINE 261 NEVER MATCHED
000690*                                  AND TEAM-SCOPED LOOKUPS CAME
000700*                                  BACK EMPTY EVERY TIME.
000710*                                  C105 NOW LOADS THE NEW
000720*                                  CHBWLINV-TEAM-LABEL FIELD
000730*                                  (SEE CHBWLINV CHANGE P17B00).
000740*----------------------------------------------------------------*
000750 EJECT
000760**********************
000770 ENVIRONMENT DIVISION.
000780**********************
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.  IBM-AS400.
000810 OBJECT-COMPUTER.  IBM-AS400.
000820 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000830                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT CHBALSNP ASSIGN TO DATABASE-CHBALSNP
000880            ORGANIZATION      IS SEQUENTIAL
000890            FILE STATUS       IS WK-C-FILE-STATUS.
000900     SELECT CHBWLINV ASSIGN TO DATABASE-CHBWLINV
000910            ORGANIZATION      IS SEQUENTIAL
000920            FILE STATUS       IS WK-C-FILE-STATUS2.
000930*
000940 EJECT
000950***************
000960 DATA DIVISION.
000970***************
000980 FILE SECTION.
000990***************
001000 FD  CHBALSNP
001010     LABEL RECORDS ARE OMITTED
001020     DATA RECORD IS CHBALSNP-REC.
001030 01  CHBALSNP-REC.
001040     COPY DDS-ALL-FORMATS OF CHBALSNP.
001050 01  CHBALSNP-REC-1.
001060     COPY CHBALSNP.
001070*
001080 FD  CHBWLINV
001090     LABEL RECORDS ARE OMITTED
001100     DATA RECORD IS CHBWLINV-REC.
001110 01  CHBWLINV-REC.
001120     COPY DDS-ALL-FORMATS OF CHBWLINV.
001130 01  CHBWLINV-REC-1.
001140     COPY CHBWLINV.
001150*
001160*************************
001170 WORKING-STORAGE SECTION.
001180*************************
001190 01  FILLER              PIC X(24)  VALUE
001200     "** PROGRAM CHBTOPOF  **".
001210*
001220 01 WK-C-COMMON.
001230     COPY CHBCMWS.
001240     05 FILLER                  PIC X(04).
001250 01 WK-C-COMMON2.
001260     05 WK-C-FILE-STATUS2      PIC XX.
001270         88 WK-C-SUCCESSFUL2       VALUE "00".
001280         88 WK-C-END-OF-FILE2      VALUE "10".
001290     05 FILLER                 PIC X(04).
001300 01 WK-C-COMMON2-ALT REDEFINES WK-C-COMMON2.
001310     05 FILLER                 PIC X(06).
001320*
001330 01 WK-C-TOPOF-WORK.
001340     05 WK-C-TOPOF-TEAM-OF-APP OCCURS 2000 TIMES
001350                            INDEXED BY WK-X-INV-IDX.
001360         10 WK-C-TOPOF-INV-WORKLOAD   PIC X(50).
001370         10 WK-C-TOPOF-INV-TEAM       PIC X(30).
001380         10 WK-C-TOPOF-INV-NAMESPACE  PIC X(30).
001390     05 WK-N-TOPOF-INV-COUNT    PIC 9(05) COMP VALUE 0.
001400 01 WK-C-TOPOF-WORK-ALT REDEFINES WK-C-TOPOF-WORK.
001410     05 FILLER                 PIC X(220004).
001420*
001430 01 WK-C-TOPOF-RANK-WORK.
001440     05 WK-N-TOPOF-RANK-SUBSCR  PIC 9(02) COMP.
001450     05 WK-N-TOPOF-SCAN-SUBSCR  PIC 9(02) COMP.
001460     05 WK-N-TOPOF-SHIFT-IDX    PIC 9(02) COMP.
001470     05 FILLER                 PIC X(02).
001480 01 WK-C-TOPOF-RANK-WORK-ALT REDEFINES WK-C-TOPOF-RANK-WORK.
001490     05 FILLER                 PIC X(04).
001500*
001510 EJECT
001520********************
001530 LINKAGE SECTION.
001540********************
001550     COPY CHBTOFR.
001560*
001570 EJECT
001580****************************************************
001590 PROCEDURE DIVISION USING WK-C-TOFR-RECORD.
001600****************************************************
001610 MAIN-MODULE.
001620     PERFORM A000-START-PROGRAM-ROUTINE
001630        THRU A099-START-PROGRAM-ROUTINE-EX.
001640     PERFORM B000-MAIN-PROCESSING
001650        THRU B999-MAIN-PROCESSING-EX.
001660     PERFORM Z000-END-PROGRAM-ROUTINE
001670        THRU Z099-END-PROGRAM-ROUTINE-EX.
001680 GOBACK.
001690*
001700*----------------------------------------------------------------*
001710 A000-START-PROGRAM-ROUTINE.
001720*----------------------------------------------------------------*
001730     OPEN INPUT CHBALSNP CHBWLINV.
001740     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
001750        DISPLAY "CHBTOPOF - OPEN FILE ERROR"
001760        PERFORM Y900-ABNORMAL-TERMINATION
001770     END-IF.
001780     MOVE ZERO TO WK-N-TOPOF-RANK-SUBSCR.
001790     MOVE ZERO TO WK-C-TOFR-RANK-COUNT.
001800*
001810*================================================================*
001820 A099-START-PROGRAM-ROUTINE-EX.
001830*================================================================*
001840     EXIT.
001850*
001860*----------------------------------------------------------------*
001870 B000-MAIN-PROCESSING.
001880*----------------------------------------------------------------*
001890     PERFORM C100-LOAD-INVENTORY-SCOPE
001900        THRU C100-LOAD-INVENTORY-SCOPE-EX.
001910     PERFORM C200-SCAN-ALLOC-SNAPSHOTS
001920        THRU C200-SCAN-ALLOC-SNAPSHOTS-EX.
001930*
001940*================================================================*
001950 B999-MAIN-PROCESSING-EX.
001960*================================================================*
001970     EXIT.
001980*
001990*----------------------------------------------------------------*
002000 C100-LOAD-INVENTORY-SCOPE.
002010*----------------------------------------------------------------*
002020     READ CHBWLINV NEXT RECORD
002030        AT END SET WK-C-END-OF-FILE2 TO TRUE
002040     END-READ.
002050     PERFORM C105-LOAD-ONE-INVENTORY-REC
002060        THRU C105-LOAD-ONE-INVENTORY-REC-EX
002070        UNTIL WK-C-END-OF-FILE2.
002080*
002090 C100-LOAD-INVENTORY-SCOPE-EX.
002100     EXIT.
002110*
002120*----------------------------------------------------------------*
002130 C105-LOAD-ONE-INVENTORY-REC.
002140*----------------------------------------------------------------*
002150     SET WK-X-INV-IDX TO WK-N-TOPOF-INV-COUNT.
002160     SET WK-X-INV-IDX UP BY 1.
002170     MOVE CHBWLINV-WORKLOAD-NAME
002180           TO WK-C-TOPOF-INV-WORKLOAD (WK-X-INV-IDX).
002190     MOVE CHBWLINV-NAMESPACE
002200           TO WK-C-TOPOF-INV-NAMESPACE (WK-X-INV-IDX).
002210     MOVE CHBWLINV-TEAM-LABEL
002220           TO WK-C-TOPOF-INV-TEAM (WK-X-INV-IDX).
002230     ADD 1 TO WK-N-TOPOF-INV-COUNT.
002240     READ CHBWLINV NEXT RECORD
002250        AT END SET WK-C-END-OF-FILE2 TO TRUE
002260     END-READ.
002270*
002280 C105-LOAD-ONE-INVENTORY-REC-EX.
002290     EXIT.
002300*
002310*----------------------------------------------------------------*
002320 C200-SCAN-ALLOC-SNAPSHOTS.
002330*----------------------------------------------------------------*
002340     MOVE "N" TO WK-C-AT-END-OF-FILE.
002350     READ CHBALSNP NEXT RECORD
002360        AT END MOVE "Y" TO WK-C-AT-END-OF-FILE
002370     END-READ.
002380     PERFORM C205-SCAN-ONE-SNAPSHOT
002390        THRU C205-SCAN-ONE-SNAPSHOT-EX
002400        UNTIL WK-C-AT-END.
002410*
002420 C200-SCAN-ALLOC-SNAPSHOTS-EX.
002430     EXIT.
002440*
002450*----------------------------------------------------------------*
002460 C205-SCAN-ONE-SNAPSHOT.
002470*----------------------------------------------------------------*
002480     IF CHBALSNP-GROUP-TYPE = "APP"
002490        AND CHBALSNP-WINDOW-START >= WK-C-TOFR-PERIOD-START
002500        AND CHBALSNP-WINDOW-START <= WK-C-TOFR-PERIOD-END
002510        PERFORM C210-CHECK-SCOPE-MATCH
002520           THRU C210-CHECK-SCOPE-MATCH-EX
002530        IF WK-C-FOUND
002540           PERFORM D100-RANK-INSERT
002550              THRU D100-RANK-INSERT-EX
002560        END-IF
002570     END-IF.
002580     READ CHBALSNP NEXT RECORD
002590        AT END MOVE "Y" TO WK-C-AT-END-OF-FILE
002600     END-READ.
002610*
002620 C205-SCAN-ONE-SNAPSHOT-EX.
002630     EXIT.
002640*
002650*----------------------------------------------------------------*
002660 C210-CHECK-SCOPE-MATCH.
002670*----------------------------------------------------------------*
002680     MOVE "N" TO WK-C-FOUND-SW.
002690     MOVE 1 TO WK-N-TOPOF-SCAN-SUBSCR.
002700     PERFORM C215-CHECK-ONE-INVENTORY-REC
002710        THRU C215-CHECK-ONE-INVENTORY-REC-EX
002720        UNTIL WK-N-TOPOF-SCAN-SUBSCR > WK-N-TOPOF-INV-COUNT.
002730*
002740 C210-CHECK-SCOPE-MATCH-EX.
002750     EXIT.
002760*
002770*----------------------------------------------------------------*
002780 C215-CHECK-ONE-INVENTORY-REC.
002790*----------------------------------------------------------------*
002800     SET WK-X-INV-IDX TO WK-N-TOPOF-SCAN-SUBSCR.
002810     IF WK-C-TOPOF-INV-WORKLOAD (WK-X-INV-IDX) NOT = SPACES
002820        IF WK-C-TOFR-TEAM-SCOPE
002830           AND WK-C-TOPOF-INV-TEAM (WK-X-INV-IDX)
002840                              = WK-C-TOFR-SCOPE-VALUE
002850           AND CHBALSNP-GROUP-KEY (1:1) NOT = SPACES
002860           MOVE "Y" TO WK-C-FOUND-SW
002870        END-IF
002880        IF WK-C-TOFR-NAMESPACE-SCOPE
002890           AND WK-C-TOPOF-INV-NAMESPACE (WK-X-INV-IDX)
002900                              = WK-C-TOFR-SCOPE-VALUE
002910           MOVE "Y" TO WK-C-FOUND-SW
002920        END-IF
002930     END-IF.
002940     ADD 1 TO WK-N-TOPOF-SCAN-SUBSCR.
002950*
002960 C215-CHECK-ONE-INVENTORY-REC-EX.
002970     EXIT.
002980*
002990*----------------------------------------------------------------*
003000 D100-RANK-INSERT.
003010*----------------------------------------------------------------*
003020*    INSERTS THE CURRENT APP SNAPSHOT INTO THE TOP-5 TABLE IN
003030*    DESCENDING TOTAL-COST-UNITS ORDER - A PLAIN INSERTION SORT,
003040*    NO INTRINSIC FUNCTIONS.  SAME SHAPE AS CHBTOPAP'S B200/B210/
003050*    B220/B230 FOR THE IDENTICAL RANKING PROBLEM.  CHB082.
003060     MOVE 1 TO WK-N-TOPOF-RANK-SUBSCR.
003070     PERFORM D110-FIND-INSERT-POINT
003080        THRU D110-FIND-INSERT-POINT-EX
003090        UNTIL WK-N-TOPOF-RANK-SUBSCR > WK-C-TOFR-RANK-COUNT
003100        OR CHBALSNP-TOTAL-COST-UNITS >
003110           WK-C-TOFR-TOTAL-COST-UNITS (WK-N-TOPOF-RANK-SUBSCR).
003120     IF WK-N-TOPOF-RANK-SUBSCR <= 5
003130        PERFORM D120-SHIFT-AND-INSERT
003140           THRU D120-SHIFT-AND-INSERT-EX
003150     END-IF.
003160*
003170 D100-RANK-INSERT-EX.
003180     EXIT.
003190*
003200*----------------------------------------------------------------*
003210 D110-FIND-INSERT-POINT.
003220*----------------------------------------------------------------*
003230     ADD 1 TO WK-N-TOPOF-RANK-SUBSCR.
003240*
003250 D110-FIND-INSERT-POINT-EX.
003260     EXIT.
003270*
003280*----------------------------------------------------------------*
003290 D120-SHIFT-AND-INSERT.
003300*----------------------------------------------------------------*
003310     IF WK-C-TOFR-RANK-COUNT < 5
003320        ADD 1 TO WK-C-TOFR-RANK-COUNT
003330     END-IF.
003340     PERFORM D130-SHIFT-DOWN-ONE
003350        THRU D130-SHIFT-DOWN-ONE-EX
003360        VARYING WK-N-TOPOF-SHIFT-IDX FROM WK-C-TOFR-RANK-COUNT
003370        BY -1
003380        UNTIL WK-N-TOPOF-SHIFT-IDX < WK-N-TOPOF-RANK-SUBSCR.
003390     MOVE CHBALSNP-GROUP-KEY
003400        TO WK-C-TOFR-APP-NAME (WK-N-TOPOF-RANK-SUBSCR).
003410     MOVE CHBALSNP-CPU-MCPU
003420        TO WK-C-TOFR-CPU-MCPU (WK-N-TOPOF-RANK-SUBSCR).
003430     MOVE CHBALSNP-MEM-MIB
003440        TO WK-C-TOFR-MEM-MIB (WK-N-TOPOF-RANK-SUBSCR).
003450     MOVE CHBALSNP-TOTAL-COST-UNITS
003460        TO WK-C-TOFR-TOTAL-COST-UNITS (WK-N-TOPOF-RANK-SUBSCR).
003470*
003480 D120-SHIFT-AND-INSERT-EX.
003490     EXIT.
003500*
003510*----------------------------------------------------------------*
003520 D130-SHIFT-DOWN-ONE.
003530*----------------------------------------------------------------*
003540     IF WK-N-TOPOF-SHIFT-IDX < WK-C-TOFR-RANK-COUNT
003550        MOVE WK-C-TOFR-RANK (WK-N-TOPOF-SHIFT-IDX)
003560           TO WK-C-TOFR-RANK (WK-N-TOPOF-SHIFT-IDX + 1)
003570     END-IF.
003580*
003590 D130-SHIFT-DOWN-ONE-EX.
003600     EXIT.
003610     EXIT.
003620*
003630*----------------------------------------------------------------*
003640 Y900-ABNORMAL-TERMINATION.
003650*----------------------------------------------------------------*
003660     PERFORM Z000-END-PROGRAM-ROUTINE
003670        THRU Z099-END-PROGRAM-ROUTINE-EX.
003680     EXIT PROGRAM.
003690*
003700*----------------------------------------------------------------*
003710 Z000-END-PROGRAM-ROUTINE.
003720*----------------------------------------------------------------*
003730     CLOSE CHBALSNP CHBWLINV.
003740*
003750*================================================================*
003760 Z099-END-PROGRAM-ROUTINE-EX.
003770*================================================================*
003780     EXIT.
003790*
003800******************************************************************
003810*************** END OF PROGRAM SOURCE - CHBTOPOF ***************
003820******************************************************************
