000100*****************************************************************
000110* CHBCMWS - CHARGEBACK COMMON WORK AREA
000120* COPY MEMBER - FILE STATUS SWITCHES USED BY EVERY CHB PROGRAM
000130*****************************************************************
000140* AMENDMENT HISTORY:
000150*****************************************************************
000160* CHB001  14/03/1991 RFONG   - INITIAL VERSION - STANDARD FILE
000170*                               STATUS SWITCH BLOCK FOR ALL
000180*                               CHARGEBACK BATCH PROGRAMS.
000190* CHB014  09/11/1998 LKOH    - Y2K REVIEW - NO DATE FIELDS IN
000200*                               THIS MEMBER, NO CHANGES REQUIRED.
000210* CHB037  22/07/2004 TSEEN   - ADDED WK-C-AT-END-OF-FILE SWITCH
000220*                               FOR THE BATCH REPORT SUITE.
000230*****************************************************************
000240     05  WK-C-FILE-STATUS          PIC XX.
000250         88  WK-C-SUCCESSFUL              VALUE "00".
000260         88  WK-C-END-OF-FILE             VALUE "10".
000270         88  WK-C-DUPLICATE-KEY           VALUE "22".
000280         88  WK-C-RECORD-NOT-FOUND        VALUE "23".
000290         88  WK-C-PERMANENT-ERROR         VALUE "30" THRU "39".
000300*
000310     05  WK-C-SWITCHES.
000320         10  WK-C-AT-END-OF-FILE      PIC X     VALUE "N".
000330             88  WK-C-AT-END                VALUE "Y".
000340         10  WK-C-FOUND-SW             PIC X     VALUE "N".
000350             88  WK-C-FOUND                  VALUE "Y".
000360         10  WK-C-ABEND-SW             PIC X     VALUE "N".
000370             88  WK-C-ABEND-REQUESTED        VALUE "Y".
