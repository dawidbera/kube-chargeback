000100*****************************************************************
000110* AMENDMENT HISTORY:
000120*****************************************************************
000130* P06B00 11/05/1996 RFONG  CHARGEBACK INVENTORY JOURNAL
000140*                          INITIAL VERSION
000150* P14B00 06/11/2020 TSEEN  CHB PHASE 2
000160*                          CHB-TICKET-00506
000170*                          RECORD LENGTH CONFIRMED AT 180 BYTES
000180* P17B00 15/10/2016 NPATEL CHB-TICKET-02277
000190*                          ADDED TEAM-LABEL.  TOP-OFFENDER LOOKUP
000200*                          JOINS AN APP SNAPSHOT BACK TO ITS OWNING
000210*                          WORKLOAD'S TEAM FOR TEAM-SCOPED BUDGETS
000220*                          AND HAD NOWHERE TO GET IT FROM - THIS
000230*                          JOURNAL IS THE ONLY RECORD THAT CARRIES
000240*                          A WORKLOAD'S TEAM AND ITS SNAPSHOT-ID
000250*                          TOGETHER.  RECORD LENGTH NOW 210 BYTES.
000260*****************************************************************
000270     05  CHBWLINV-RECORD                PIC X(210).
000280*
000290* I-O FORMAT: CHBWLINVR
000300* FROM FILE CHBWLINV
000310* WORKLOAD INVENTORY JOURNAL
000320*
000330     05  CHBWLINVR REDEFINES CHBWLINV-RECORD.
000340         10  CHBWLINV-SNAPSHOT-ID        PIC X(36).
000350*        LINKS TO THE OWNING APP ALLOCATION-SNAPSHOT
000360         10  CHBWLINV-NAMESPACE          PIC X(30).
000370*        KUBERNETES NAMESPACE
000380         10  CHBWLINV-KIND               PIC X(20).
000390*        WORKLOAD KIND
000400         10  CHBWLINV-WORKLOAD-NAME      PIC X(50).
000410*        WORKLOAD NAME
000420         10  CHBWLINV-TEAM-LABEL         PIC X(30).
000430*        OWNING WORKLOAD'S TEAM LABEL ("UNKNOWN" IF ABSENT)      P17B00
000440         10  CHBWLINV-CPU-REQUEST-MCPU   PIC 9(11).
000450*        TOTAL CPU REQUEST, MILLICORES                            P06B00
000460         10  CHBWLINV-MEM-REQUEST-MIB    PIC 9(11).
000470*        TOTAL MEMORY REQUEST, MIB
000480         10  CHBWLINV-COMPLIANCE-STATUS  PIC X(16).
000490*        OK/MISSING_REQUESTS/MISSING_LIMITS/BOTH_MISSING          P14B00
000500         10  FILLER                      PIC X(06).
