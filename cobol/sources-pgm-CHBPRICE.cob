000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBPRICE.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   18 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  USAGE PRICING AND SNAPSHOT ACCUMULATION.  PRICES
000210*               EACH WORKLOAD-SNAPSHOT AGAINST THE CONFIGURED
000220*               MCPU/MIB RATES, WRITES ONE WORKLOAD-INVENTORY
000230*               ROW PER WORKLOAD, AND ROLLS THE PRICED USAGE UP
000240*               INTO THREE CONTROL-TOTAL TABLES (TEAM, NAMESPACE,
000250*               APP) WHOSE DISTINCT KEYS BECOME THE ALLOCATION
000260*               SNAPSHOT RECORDS READ BY CHBBUDGT/CHBTOPOF/
000270*               CHBALLOC/CHBTOPAP.
000280*
000290*    NOTE ON ROUNDING: THE ORIGINAL USAGE SERVICE PRICES IN
000300*    NATIVE FLOATING-POINT WITH NO EXPLICIT ROUNDING.  THIS
000310*    RELEASE USES COMPUTE...ROUNDED AT EACH COST FIGURE AS THE
000320*    MAINFRAME-IDIOMATIC EQUIVALENT - A DELIBERATE DEPARTURE,
000330*    NOT A LITERAL CARRYOVER, PER CHB-TICKET-00512.  SEE DESIGN
000340*    NOTES FILED WITH THAT TICKET.
000350*
000360*================================================================
000370* HISTORY OF MODIFICATION:
000380*================================================================
000390*  CHB005 - RFONG   - 18/03/1991 - INITIAL VERSION
000400*  CHB018 - LKOH    - 19/10/1998 - Y2K REVIEW - NO 2-DIGIT YEAR
000410*                                  FIELDS IN THIS PROGRAM, NO
000420*                                  CHANGE REQUIRED
000430*  CHB054 - ACHEN   - 12/07/2007 - CHB-TICKET-00512 - ADOPTED
000440*                                  COMPUTE ROUNDED FOR ALL COST
000450*                                  FIGURES (SEE NOTE ABOVE)
000460*  CHB069 - TSEEN   - 08/02/2013 - CHB-TICKET-02008 - TEAM-LABEL
000470*                                  AND APP-LABEL NOW DEFAULTED TO
000480*                                  "UNKNOWN" BEFORE THE GROUPING
000490*                                  LOOKUP, NOT AFTER
000500*  CHB081 - NPATEL   - 04/09/2016 - CHB-TICKET-02231 - WINDOW-STRT
000510*                                  AND WINDOW-END WERE LEFT AT
000520*                                  VALUE SPACES AND NEVER SET -
000530*                                  EVERY ALLOCATION-SNAPSHOT WENT
000540*                                  OUT WITH A BLANK WINDOW, SO NONE
000550*                                  OF THE DOWNSTREAM WINDOW FILTERS
000560*                                  IN CHBBUDGT/CHBTOPOF/CHBALLOC/
000570*                                  CHBTOPAP EVER MATCHED.  ADDED
000580*                                  A050-DERIVE-COLLECTION-WINDOW TO
000590*                                  SET BOTH FROM THE RUN'S ACTUAL
000600*                                  TIMESTAMP (SEE F1nn/F2nn/F3nn/
000610*                                  F4nn BELOW).
000620*  CHB085 - NPATEL   - 15/10/2016 - CHB-TICKET-02277 - CHBWLINV
000630*                                  CARRIED NO TEAM LABEL, SO
000640*                                  CHBTOPOF HAD NOTHING TO JOIN
000650*                                  A TEAM-SCOPED BUDGET BACK TO
000660*                                  THE OWNING APP SNAPSHOT WITH -
000670*                                  TEAM-SCOPED TOP-OFFENDER
000680*                                  LOOKUPS ALWAYS CAME BACK EMPTY.
000690*                                  C100-WRITE-INVENTORY-ROW NOW
000700*                                  CARRIES THE TEAM ALREADY
000710*                                  RESOLVED IN B100 INTO THE NEW
000720*                                  CHBWLINV-TEAM-LABEL FIELD.
000730*----------------------------------------------------------------*
000740 EJECT
000750**********************
000760 ENVIRONMENT DIVISION.
000770**********************
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.  IBM-AS400.
000800 OBJECT-COMPUTER.  IBM-AS400.
000810 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000820                    LOCAL-DATA IS LOCAL-DATA-AREA
000830                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT CHBWLSNP ASSIGN TO DATABASE-CHBWLSNP
000880            ORGANIZATION      IS SEQUENTIAL
000890            FILE STATUS       IS WK-C-FILE-STATUS.
000900     SELECT CHBWLINV ASSIGN TO DATABASE-CHBWLINV
000910            ORGANIZATION      IS SEQUENTIAL
000920            FILE STATUS       IS WK-C-FILE-STATUS2.
000930     SELECT CHBALSNP ASSIGN TO DATABASE-CHBALSNP
000940            ORGANIZATION      IS SEQUENTIAL
000950            FILE STATUS       IS WK-C-FILE-STATUS3.
000960*
000970 EJECT
000980***************
000990 DATA DIVISION.
001000***************
001010 FILE SECTION.
001020***************
001030 FD  CHBWLSNP
001040     LABEL RECORDS ARE OMITTED
001050     DATA RECORD IS CHBWLSNP-REC.
001060 01  CHBWLSNP-REC.
001070     COPY DDS-ALL-FORMATS OF CHBWLSNP.
001080 01  CHBWLSNP-REC-1.
001090     COPY CHBWLSNP.
001100*
001110 FD  CHBWLINV
001120     LABEL RECORDS ARE OMITTED
001130     DATA RECORD IS CHBWLINV-REC.
001140 01  CHBWLINV-REC.
001150     COPY DDS-ALL-FORMATS OF CHBWLINV.
001160 01  CHBWLINV-REC-1.
001170     COPY CHBWLINV.
001180*
001190 FD  CHBALSNP
001200     LABEL RECORDS ARE OMITTED
001210     DATA RECORD IS CHBALSNP-REC.
001220 01  CHBALSNP-REC.
001230     COPY DDS-ALL-FORMATS OF CHBALSNP.
001240 01  CHBALSNP-REC-1.
001250     COPY CHBALSNP.
001260*
001270*************************
001280 WORKING-STORAGE SECTION.
001290*************************
001300 01  FILLER              PIC X(24)  VALUE
001310     "** PROGRAM CHBPRICE  **".
001320*
001330 01 WK-C-COMMON.
001340     COPY CHBCMWS.
001350     05 FILLER                  PIC X(04).
001360 01 WK-C-COMMON2.
001370     05 WK-C-FILE-STATUS2      PIC XX.
001380         88 WK-C-SUCCESSFUL2       VALUE "00".
001390     05 WK-C-FILE-STATUS3      PIC XX.
001400         88 WK-C-SUCCESSFUL3       VALUE "00".
001410     05 FILLER                 PIC X(02).
001420*
001430*----------------------------------------------------------------*
001440*    RUN PARAMETERS - RATES AND COLLECTION WINDOW.  HELD AS
001450*    COMPILE-TIME CONSTANTS PENDING A PARM-CARD FACILITY.
001460*    CHB005.
001470*----------------------------------------------------------------*
001480 01 WK-C-PRICE-PARMS.
001490     05 WK-N-PRICE-CPU-RATE    PIC S9(5)V9(6) COMP-3
001500                                 VALUE 0.000012.
001510     05 WK-N-PRICE-MEM-RATE    PIC S9(5)V9(6) COMP-3
001520                                 VALUE 0.000004.
001530     05 WK-N-PRICE-WINDOW-HRS  PIC 9(5)V9(2)  COMP-3
001540                                 VALUE 24.00.
001550     05 WK-C-PRICE-WINDOW-STRT PIC X(20)      VALUE SPACES.
001560     05 WK-C-PRICE-WINDOW-END  PIC X(20)      VALUE SPACES.
001570*
001580*----------------------------------------------------------------*
001590*    COLLECTION-WINDOW DERIVATION WORK AREA.  WINDOW-END IS THE
001600*    RUN'S OWN WALL-CLOCK TIMESTAMP; WINDOW-START IS THAT
001610*    TIMESTAMP LESS WK-N-PRICE-WINDOW-HRS.  CHB-TICKET-02231.
001620*----------------------------------------------------------------*
001630 01 WK-C-PRICE-WINDOW-DATE.
001640     05 WK-N-PRICE-YY-2        PIC 9(02) COMP.
001650     05 WK-N-PRICE-MM          PIC 9(02) COMP.
001660     05 WK-N-PRICE-DD          PIC 9(02) COMP.
001670     05 WK-N-PRICE-CCYY        PIC 9(04) COMP.
001680     05 WK-N-PRICE-HH          PIC 9(02) COMP.
001690     05 WK-C-PRICE-RUN-YYMMDD  PIC 9(06).
001700     05 WK-C-PRICE-RUN-TIME    PIC 9(08).
001710     05 WK-N-PRICE-JDN         PIC S9(08) COMP.
001720     05 WK-N-PRICE-WHOLE-HRS   PIC 9(05) COMP.
001730     05 WK-N-PRICE-DAYS-BACK   PIC 9(05) COMP.
001740     05 WK-N-PRICE-HRS-REM     PIC 9(02) COMP.
001750     05 FILLER                 PIC X(04).
001760 01 WK-C-PRICE-ISO-WORK.
001770     05 WK-C-PRICE-ISO-CCYY    PIC 9(04).
001780     05 WK-C-PRICE-ISO-MM      PIC 9(02).
001790     05 WK-C-PRICE-ISO-DD      PIC 9(02).
001800     05 WK-C-PRICE-ISO-HH      PIC 9(02).
001810     05 WK-C-PRICE-ISO-TEXT    PIC X(20).
001820     05 FILLER                 PIC X(08).
001830 01 WK-C-PRICE-JDN-CALC.
001840     05 WK-N-JDN-A              PIC S9(08) COMP.
001850     05 WK-N-JDN-B              PIC S9(08) COMP.
001860     05 WK-N-JDN-C              PIC S9(08) COMP.
001870     05 WK-N-JDN-D              PIC S9(08) COMP.
001880     05 WK-N-JDN-E              PIC S9(08) COMP.
001890     05 WK-N-JDN-M              PIC S9(08) COMP.
001900     05 WK-N-JDN-Y              PIC S9(08) COMP.
001910     05 FILLER                  PIC X(04).
001920*
001930 01 WK-C-PRICE-WORK.
001940     05 WK-N-PRICE-DURATION    PIC 9(05)V9(02) COMP-3.
001950     05 WK-N-PRICE-CPU-COST    PIC S9(09)V9(04) COMP-3.
001960     05 WK-N-PRICE-MEM-COST    PIC S9(09)V9(04) COMP-3.
001970     05 WK-N-PRICE-TOT-COST    PIC S9(09)V9(04) COMP-3.
001980     05 WK-C-PRICE-TEAM        PIC X(30).
001990     05 WK-C-PRICE-APP         PIC X(30).
002000*
002010 01 WK-C-PRICE-SWITCHES.
002020     05 WK-C-SNP-EOF-SW        PIC X(01) VALUE "N".
002030         88 WK-C-SNP-EOF           VALUE "Y".
002040     05 FILLER                 PIC X(07).
002050 01 WK-C-PRICE-SWTBL REDEFINES WK-C-PRICE-SWITCHES.
002060     05 FILLER                 PIC X(08).
002070*
002080*----------------------------------------------------------------*
002090*    CONTROL-TOTAL TABLES - ONE ENTRY PER DISTINCT KEY, SEARCHED
002100*    SEQUENTIALLY (SEARCH) ON ADD AND ON SNAPSHOT WRITE-OUT.
002110*    CHB005.
002120*----------------------------------------------------------------*
002130 01 WK-C-PRICE-TEAM-TBL.
002140     05 WK-C-PRICE-TEAM-ENT OCCURS 500 TIMES
002150                            INDEXED BY WK-X-TEAM-IDX.
002160         10 WK-C-TMTBL-KEY        PIC X(30) VALUE SPACES.
002170         10 WK-C-TMTBL-CPU-MCPU   PIC 9(11) COMP VALUE 0.
002180         10 WK-C-TMTBL-MEM-MIB    PIC 9(11) COMP VALUE 0.
002190         10 WK-C-TMTBL-CPU-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002200         10 WK-C-TMTBL-MEM-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002210         10 WK-C-TMTBL-TOT-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002220     05 WK-N-PRICE-TEAM-CT   PIC 9(05) COMP VALUE 0.
002230 01 WK-C-PRICE-TEAM-TBL-ALT REDEFINES WK-C-PRICE-TEAM-TBL.
002240     05 FILLER                 PIC X(25502).
002250*
002260 01 WK-C-PRICE-NS-TBL.
002270     05 WK-C-PRICE-NS-ENT OCCURS 500 TIMES
002280                            INDEXED BY WK-X-NS-IDX.
002290         10 WK-C-NSTBL-KEY        PIC X(30) VALUE SPACES.
002300         10 WK-C-NSTBL-CPU-MCPU   PIC 9(11) COMP VALUE 0.
002310         10 WK-C-NSTBL-MEM-MIB    PIC 9(11) COMP VALUE 0.
002320         10 WK-C-NSTBL-CPU-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002330         10 WK-C-NSTBL-MEM-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002340         10 WK-C-NSTBL-TOT-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002350     05 WK-N-PRICE-NS-CT     PIC 9(05) COMP VALUE 0.
002360 01 WK-C-PRICE-NS-TBL-ALT REDEFINES WK-C-PRICE-NS-TBL.
002370     05 FILLER                 PIC X(25502).
002380*
002390 01 WK-C-PRICE-APP-TBL.
002400     05 WK-C-PRICE-APP-ENT OCCURS 500 TIMES
002410                            INDEXED BY WK-X-APP-IDX.
002420         10 WK-C-APTBL-KEY        PIC X(30) VALUE SPACES.
002430         10 WK-C-APTBL-CPU-MCPU   PIC 9(11) COMP VALUE 0.
002440         10 WK-C-APTBL-MEM-MIB    PIC 9(11) COMP VALUE 0.
002450         10 WK-C-APTBL-CPU-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002460         10 WK-C-APTBL-MEM-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002470         10 WK-C-APTBL-TOT-COST   PIC S9(9)V9(4) COMP-3 VALUE 0.
002480     05 WK-N-PRICE-APP-CT    PIC 9(05) COMP VALUE 0.
002490*
002500 01 WK-C-PRICE-COUNTERS.
002510     05 WK-N-PRICE-SNAP-CT      PIC 9(07) COMP VALUE 0.
002520*
002530 EJECT
002540****************************************************
002550 PROCEDURE DIVISION.
002560****************************************************
002570 MAIN-MODULE.
002580     PERFORM A000-START-PROGRAM-ROUTINE
002590        THRU A099-START-PROGRAM-ROUTINE-EX.
002600     PERFORM B000-MAIN-PROCESSING
002610        THRU B999-MAIN-PROCESSING-EX.
002620     PERFORM Z000-END-PROGRAM-ROUTINE
002630        THRU Z099-END-PROGRAM-ROUTINE-EX.
002640 STOP RUN.
002650*
002660*----------------------------------------------------------------*
002670 A000-START-PROGRAM-ROUTINE.
002680*----------------------------------------------------------------*
002690     OPEN INPUT  CHBWLSNP.
002700     OPEN OUTPUT CHBWLINV CHBALSNP.
002710     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
002720           OR NOT WK-C-SUCCESSFUL3
002730        DISPLAY "CHBPRICE - OPEN FILE ERROR"
002740        PERFORM Y900-ABNORMAL-TERMINATION
002750     END-IF.
002760     PERFORM A050-DERIVE-COLLECTION-WINDOW
002770        THRU A050-DERIVE-COLLECTION-WINDOW-EX.
002780*
002790*----------------------------------------------------------------*
002800 A050-DERIVE-COLLECTION-WINDOW.
002810*----------------------------------------------------------------*
002820*    WINDOW-END IS THIS RUN'S OWN TIMESTAMP; WINDOW-START IS THAT
002830*    TIMESTAMP LESS WK-N-PRICE-WINDOW-HRS, WALKED BACK THROUGH THE
002840*    JULIAN-DAY-NUMBER ROUTINES BELOW WHEN THE SUBTRACTION CROSSES
002850*    A CALENDAR DAY.  CHB-TICKET-02231.
002860     ACCEPT WK-C-PRICE-RUN-YYMMDD FROM DATE.
002870     ACCEPT WK-C-PRICE-RUN-TIME FROM TIME.
002880     MOVE WK-C-PRICE-RUN-YYMMDD (1:2) TO WK-N-PRICE-YY-2.
002890     MOVE WK-C-PRICE-RUN-YYMMDD (3:2) TO WK-N-PRICE-MM.
002900     MOVE WK-C-PRICE-RUN-YYMMDD (5:2) TO WK-N-PRICE-DD.
002910     IF WK-N-PRICE-YY-2 < 50
002920        COMPUTE WK-N-PRICE-CCYY = 2000 + WK-N-PRICE-YY-2
002930     ELSE
002940        COMPUTE WK-N-PRICE-CCYY = 1900 + WK-N-PRICE-YY-2
002950     END-IF.
002960     MOVE WK-C-PRICE-RUN-TIME (1:2) TO WK-N-PRICE-HH.
002970     PERFORM F100-FORMAT-WINDOW-END
002980        THRU F100-FORMAT-WINDOW-END-EX.
002990     COMPUTE WK-N-PRICE-WHOLE-HRS = WK-N-PRICE-WINDOW-HRS.
003000     DIVIDE WK-N-PRICE-WHOLE-HRS BY 24
003010        GIVING WK-N-PRICE-DAYS-BACK
003020        REMAINDER WK-N-PRICE-HRS-REM.
003030     IF WK-N-PRICE-HRS-REM > WK-N-PRICE-HH
003040        COMPUTE WK-N-PRICE-HH =
003050           WK-N-PRICE-HH + 24 - WK-N-PRICE-HRS-REM
003060        ADD 1 TO WK-N-PRICE-DAYS-BACK
003070     ELSE
003080        SUBTRACT WK-N-PRICE-HRS-REM FROM WK-N-PRICE-HH
003090     END-IF.
003100     PERFORM F300-CONVERT-TO-JDN
003110        THRU F300-CONVERT-TO-JDN-EX.
003120     COMPUTE WK-N-PRICE-JDN = WK-N-PRICE-JDN - WK-N-PRICE-DAYS-BACK.
003130     PERFORM F400-CONVERT-FROM-JDN
003140        THRU F400-CONVERT-FROM-JDN-EX.
003150     PERFORM F200-FORMAT-WINDOW-START
003160        THRU F200-FORMAT-WINDOW-START-EX.
003170*
003180 A050-DERIVE-COLLECTION-WINDOW-EX.
003190     EXIT.
003200*
003210*================================================================*
003220 A099-START-PROGRAM-ROUTINE-EX.
003230*================================================================*
003240     EXIT.
003250*
003260*----------------------------------------------------------------*
003270 B000-MAIN-PROCESSING.
003280*----------------------------------------------------------------*
003290     READ CHBWLSNP NEXT RECORD
003300        AT END SET WK-C-SNP-EOF-SW TO "Y"
003310     END-READ.
003320     PERFORM B100-PRICE-ONE-SNAPSHOT
003330        THRU B100-PRICE-ONE-SNAPSHOT-EX
003340        UNTIL WK-C-SNP-EOF.
003350     PERFORM D100-WRITE-TEAM-SNAPSHOTS
003360        THRU D100-WRITE-TEAM-SNAPSHOTS-EX.
003370     PERFORM D200-WRITE-NS-SNAPSHOTS
003380        THRU D200-WRITE-NS-SNAPSHOTS-EX.
003390     PERFORM D300-WRITE-APP-SNAPSHOTS
003400        THRU D300-WRITE-APP-SNAPSHOTS-EX.
003410*
003420*================================================================*
003430 B999-MAIN-PROCESSING-EX.
003440*================================================================*
003450     EXIT.
003460*
003470*----------------------------------------------------------------*
003480 B100-PRICE-ONE-SNAPSHOT.
003490*----------------------------------------------------------------*
003500     ADD 1 TO WK-N-PRICE-SNAP-CT.
003510     MOVE CHBWLSNP-TEAM-LABEL TO WK-C-PRICE-TEAM.
003520     IF WK-C-PRICE-TEAM = SPACES
003530        MOVE "unknown" TO WK-C-PRICE-TEAM
003540     END-IF.
003550     MOVE CHBWLSNP-APP-LABEL TO WK-C-PRICE-APP.
003560     IF WK-C-PRICE-APP = SPACES
003570        MOVE "unknown" TO WK-C-PRICE-APP
003580     END-IF.
003590     MOVE CHBWLSNP-DURATION-HOURS TO WK-N-PRICE-DURATION.
003600     IF WK-N-PRICE-DURATION = 0
003610        MOVE WK-N-PRICE-WINDOW-HRS TO WK-N-PRICE-DURATION
003620     END-IF.
003630     COMPUTE WK-N-PRICE-CPU-COST ROUNDED =
003640        CHBWLSNP-CPU-REQ-TOTAL-MCPU * WK-N-PRICE-CPU-RATE
003650           * WK-N-PRICE-DURATION.
003660     COMPUTE WK-N-PRICE-MEM-COST ROUNDED =
003670        CHBWLSNP-MEM-REQ-TOTAL-MIB * WK-N-PRICE-MEM-RATE
003680           * WK-N-PRICE-DURATION.
003690     COMPUTE WK-N-PRICE-TOT-COST ROUNDED =
003700        WK-N-PRICE-CPU-COST + WK-N-PRICE-MEM-COST.
003710     PERFORM C100-WRITE-INVENTORY-ROW
003720        THRU C100-WRITE-INVENTORY-ROW-EX.
003730     PERFORM C200-ACCUM-TEAM THRU C200-ACCUM-TEAM-EX.
003740     PERFORM C300-ACCUM-NAMESPACE THRU C300-ACCUM-NAMESPACE-EX.
003750     PERFORM C400-ACCUM-APP THRU C400-ACCUM-APP-EX.
003760     READ CHBWLSNP NEXT RECORD
003770        AT END SET WK-C-SNP-EOF-SW TO "Y"
003780     END-READ.
003790*
003800 B100-PRICE-ONE-SNAPSHOT-EX.
003810     EXIT.
003820*
003830*----------------------------------------------------------------*
003840 C100-WRITE-INVENTORY-ROW.
003850*----------------------------------------------------------------*
003860*    SNAPSHOT-ID = GROUP-TYPE (9) + APP GROUP-KEY (27, PADDED) -
003870*    UNIQUE WITHIN A SINGLE COLLECTION-WINDOW RUN.  CHB005.
003880     MOVE "APP      "          TO CHBWLINV-SNAPSHOT-ID (1:9).
003890     MOVE WK-C-PRICE-APP       TO CHBWLINV-SNAPSHOT-ID (10:27).
003900     MOVE CHBWLSNP-NAMESPACE   TO CHBWLINV-NAMESPACE.
003910     MOVE CHBWLSNP-KIND        TO CHBWLINV-KIND.
003920     MOVE CHBWLSNP-WORKLOAD-NAME TO CHBWLINV-WORKLOAD-NAME.
003930     MOVE WK-C-PRICE-TEAM      TO CHBWLINV-TEAM-LABEL.
003940*        TEAM ALREADY RESOLVED ABOVE, "UNKNOWN" SUBSTITUTED IF
003950*        THE INCOMING LABEL WAS BLANK.  CHB-TICKET-02277.
003960     MOVE CHBWLSNP-CPU-REQ-TOTAL-MCPU
003970        TO CHBWLINV-CPU-REQUEST-MCPU.
003980     MOVE CHBWLSNP-MEM-REQ-TOTAL-MIB
003990        TO CHBWLINV-MEM-REQUEST-MIB.
004000     MOVE CHBWLSNP-COMPLIANCE-STATUS TO CHBWLINV-COMPLIANCE-STATUS
004010     WRITE CHBWLINV-REC-1.
004020*
004030 C100-WRITE-INVENTORY-ROW-EX.
004040     EXIT.
004050*
004060*----------------------------------------------------------------*
004070 C200-ACCUM-TEAM.
004080*----------------------------------------------------------------*
004090     SET WK-X-TEAM-IDX TO 1.
004100     SEARCH WK-C-PRICE-TEAM-ENT
004110        AT END
004120           PERFORM E100-ADD-TEAM-ENTRY
004130              THRU E100-ADD-TEAM-ENTRY-EX
004140        WHEN WK-C-TMTBL-KEY (WK-X-TEAM-IDX) = WK-C-PRICE-TEAM
004150           PERFORM E110-UPDATE-TEAM-ENTRY
004160              THRU E110-UPDATE-TEAM-ENTRY-EX
004170     END-SEARCH.
004180*
004190 C200-ACCUM-TEAM-EX.
004200     EXIT.
004210*
004220*----------------------------------------------------------------*
004230 C300-ACCUM-NAMESPACE.
004240*----------------------------------------------------------------*
004250     SET WK-X-NS-IDX TO 1.
004260     SEARCH WK-C-PRICE-NS-ENT
004270        AT END
004280           PERFORM E200-ADD-NS-ENTRY
004290              THRU E200-ADD-NS-ENTRY-EX
004300        WHEN WK-C-NSTBL-KEY (WK-X-NS-IDX) = CHBWLSNP-NAMESPACE
004310           PERFORM E210-UPDATE-NS-ENTRY
004320              THRU E210-UPDATE-NS-ENTRY-EX
004330     END-SEARCH.
004340*
004350 C300-ACCUM-NAMESPACE-EX.
004360     EXIT.
004370*
004380*----------------------------------------------------------------*
004390 C400-ACCUM-APP.
004400*----------------------------------------------------------------*
004410     SET WK-X-APP-IDX TO 1.
004420     SEARCH WK-C-PRICE-APP-ENT
004430        AT END
004440           PERFORM E300-ADD-APP-ENTRY
004450              THRU E300-ADD-APP-ENTRY-EX
004460        WHEN WK-C-APTBL-KEY (WK-X-APP-IDX) = WK-C-PRICE-APP
004470           PERFORM E310-UPDATE-APP-ENTRY
004480              THRU E310-UPDATE-APP-ENTRY-EX
004490     END-SEARCH.
004500*
004510 C400-ACCUM-APP-EX.
004520     EXIT.
004530*
004540*----------------------------------------------------------------*
004550 E100-ADD-TEAM-ENTRY.
004560*----------------------------------------------------------------*
004570     ADD 1 TO WK-N-PRICE-TEAM-CT.
004580     SET WK-X-TEAM-IDX TO WK-N-PRICE-TEAM-CT.
004590     MOVE WK-C-PRICE-TEAM TO WK-C-TMTBL-KEY (WK-X-TEAM-IDX).
004600     PERFORM E110-UPDATE-TEAM-ENTRY
004610        THRU E110-UPDATE-TEAM-ENTRY-EX.
004620*
004630 E100-ADD-TEAM-ENTRY-EX.
004640     EXIT.
004650*
004660*----------------------------------------------------------------*
004670 E110-UPDATE-TEAM-ENTRY.
004680*----------------------------------------------------------------*
004690     ADD CHBWLSNP-CPU-REQ-TOTAL-MCPU
004700        TO WK-C-TMTBL-CPU-MCPU (WK-X-TEAM-IDX).
004710     ADD CHBWLSNP-MEM-REQ-TOTAL-MIB
004720        TO WK-C-TMTBL-MEM-MIB (WK-X-TEAM-IDX).
004730     ADD WK-N-PRICE-CPU-COST TO WK-C-TMTBL-CPU-COST (WK-X-TEAM-IDX
004740     ADD WK-N-PRICE-MEM-COST TO WK-C-TMTBL-MEM-COST (WK-X-TEAM-IDX
004750     ADD WK-N-PRICE-TOT-COST TO WK-C-TMTBL-TOT-COST (WK-X-TEAM-IDX
004760*
004770 E110-UPDATE-TEAM-ENTRY-EX.
004780     EXIT.
004790*
004800*----------------------------------------------------------------*
004810 E200-ADD-NS-ENTRY.
004820*----------------------------------------------------------------*
004830     ADD 1 TO WK-N-PRICE-NS-CT.
004840     SET WK-X-NS-IDX TO WK-N-PRICE-NS-CT.
004850     MOVE CHBWLSNP-NAMESPACE TO WK-C-NSTBL-KEY (WK-X-NS-IDX).
004860     PERFORM E210-UPDATE-NS-ENTRY
004870        THRU E210-UPDATE-NS-ENTRY-EX.
004880*
004890 E200-ADD-NS-ENTRY-EX.
004900     EXIT.
004910*
004920*----------------------------------------------------------------*
004930 E210-UPDATE-NS-ENTRY.
004940*----------------------------------------------------------------*
004950     ADD CHBWLSNP-CPU-REQ-TOTAL-MCPU
004960        TO WK-C-NSTBL-CPU-MCPU (WK-X-NS-IDX).
004970     ADD CHBWLSNP-MEM-REQ-TOTAL-MIB
004980        TO WK-C-NSTBL-MEM-MIB (WK-X-NS-IDX).
004990     ADD WK-N-PRICE-CPU-COST TO WK-C-NSTBL-CPU-COST (WK-X-NS-IDX).
005000     ADD WK-N-PRICE-MEM-COST TO WK-C-NSTBL-MEM-COST (WK-X-NS-IDX).
005010     ADD WK-N-PRICE-TOT-COST TO WK-C-NSTBL-TOT-COST (WK-X-NS-IDX).
005020*
005030 E210-UPDATE-NS-ENTRY-EX.
005040     EXIT.
005050*
005060*----------------------------------------------------------------*
005070 E300-ADD-APP-ENTRY.
005080*----------------------------------------------------------------*
005090     ADD 1 TO WK-N-PRICE-APP-CT.
005100     SET WK-X-APP-IDX TO WK-N-PRICE-APP-CT.
005110     MOVE WK-C-PRICE-APP TO WK-C-APTBL-KEY (WK-X-APP-IDX).
005120     PERFORM E310-UPDATE-APP-ENTRY
005130        THRU E310-UPDATE-APP-ENTRY-EX.
005140*
005150 E300-ADD-APP-ENTRY-EX.
005160     EXIT.
005170*
005180*----------------------------------------------------------------*
005190 E310-UPDATE-APP-ENTRY.
005200*----------------------------------------------------------------*
005210     ADD CHBWLSNP-CPU-REQ-TOTAL-MCPU
005220        TO WK-C-APTBL-CPU-MCPU (WK-X-APP-IDX).
005230     ADD CHBWLSNP-MEM-REQ-TOTAL-MIB
005240        TO WK-C-APTBL-MEM-MIB (WK-X-APP-IDX).
005250     ADD WK-N-PRICE-CPU-COST TO WK-C-APTBL-CPU-COST (WK-X-APP-IDX)
005260     ADD WK-N-PRICE-MEM-COST TO WK-C-APTBL-MEM-COST (WK-X-APP-IDX)
005270     ADD WK-N-PRICE-TOT-COST TO WK-C-APTBL-TOT-COST (WK-X-APP-IDX)
005280*
005290 E310-UPDATE-APP-ENTRY-EX.
005300     EXIT.
005310*
005320*----------------------------------------------------------------*
005330 D100-WRITE-TEAM-SNAPSHOTS.
005340*----------------------------------------------------------------*
005350     SET WK-X-TEAM-IDX TO 1.
005360     PERFORM D105-WRITE-ONE-TEAM-SNAPSHOT
005370        THRU D105-WRITE-ONE-TEAM-SNAPSHOT-EX
005380        UNTIL WK-X-TEAM-IDX > WK-N-PRICE-TEAM-CT.
005390*
005400 D100-WRITE-TEAM-SNAPSHOTS-EX.
005410     EXIT.
005420*
005430*----------------------------------------------------------------*
005440 D105-WRITE-ONE-TEAM-SNAPSHOT.
005450*----------------------------------------------------------------*
005460     MOVE "TEAM     "        TO CHBALSNP-SNAPSHOT-ID (1:9).
005470     MOVE WK-C-TMTBL-KEY (WK-X-TEAM-IDX)
005480                             TO CHBALSNP-SNAPSHOT-ID (10:27).
005490     MOVE WK-C-PRICE-WINDOW-STRT TO CHBALSNP-WINDOW-START.
005500     MOVE WK-C-PRICE-WINDOW-END  TO CHBALSNP-WINDOW-END.
005510     MOVE "TEAM     "        TO CHBALSNP-GROUP-TYPE.
005520     MOVE WK-C-TMTBL-KEY (WK-X-TEAM-IDX) TO CHBALSNP-GROUP-KEY.
005530     MOVE WK-C-TMTBL-CPU-MCPU (WK-X-TEAM-IDX) TO CHBALSNP-CPU-MCPU
005540     MOVE WK-C-TMTBL-MEM-MIB (WK-X-TEAM-IDX) TO CHBALSNP-MEM-MIB.
005550     MOVE WK-C-TMTBL-CPU-COST (WK-X-TEAM-IDX)
005560        TO CHBALSNP-CPU-COST-UNITS.
005570     MOVE WK-C-TMTBL-MEM-COST (WK-X-TEAM-IDX)
005580        TO CHBALSNP-MEM-COST-UNITS.
005590     MOVE WK-C-TMTBL-TOT-COST (WK-X-TEAM-IDX)
005600        TO CHBALSNP-TOTAL-COST-UNITS.
005610     WRITE CHBALSNP-REC-1.
005620     SET WK-X-TEAM-IDX UP BY 1.
005630*
005640 D105-WRITE-ONE-TEAM-SNAPSHOT-EX.
005650     EXIT.
005660*
005670*----------------------------------------------------------------*
005680 D200-WRITE-NS-SNAPSHOTS.
005690*----------------------------------------------------------------*
005700     SET WK-X-NS-IDX TO 1.
005710     PERFORM D205-WRITE-ONE-NS-SNAPSHOT
005720        THRU D205-WRITE-ONE-NS-SNAPSHOT-EX
005730        UNTIL WK-X-NS-IDX > WK-N-PRICE-NS-CT.
005740*
005750 D200-WRITE-NS-SNAPSHOTS-EX.
005760     EXIT.
005770*
005780*----------------------------------------------------------------*
005790 D205-WRITE-ONE-NS-SNAPSHOT.
005800*----------------------------------------------------------------*
005810     MOVE "NAMESPACE"        TO CHBALSNP-SNAPSHOT-ID (1:9).
005820     MOVE WK-C-NSTBL-KEY (WK-X-NS-IDX)
005830                             TO CHBALSNP-SNAPSHOT-ID (10:27).
005840     MOVE WK-C-PRICE-WINDOW-STRT TO CHBALSNP-WINDOW-START.
005850     MOVE WK-C-PRICE-WINDOW-END  TO CHBALSNP-WINDOW-END.
005860     MOVE "NAMESPACE"        TO CHBALSNP-GROUP-TYPE.
005870     MOVE WK-C-NSTBL-KEY (WK-X-NS-IDX) TO CHBALSNP-GROUP-KEY.
005880     MOVE WK-C-NSTBL-CPU-MCPU (WK-X-NS-IDX) TO CHBALSNP-CPU-MCPU.
005890     MOVE WK-C-NSTBL-MEM-MIB (WK-X-NS-IDX) TO CHBALSNP-MEM-MIB.
005900     MOVE WK-C-NSTBL-CPU-COST (WK-X-NS-IDX)
005910        TO CHBALSNP-CPU-COST-UNITS.
005920     MOVE WK-C-NSTBL-MEM-COST (WK-X-NS-IDX)
005930        TO CHBALSNP-MEM-COST-UNITS.
005940     MOVE WK-C-NSTBL-TOT-COST (WK-X-NS-IDX)
005950        TO CHBALSNP-TOTAL-COST-UNITS.
005960     WRITE CHBALSNP-REC-1.
005970     SET WK-X-NS-IDX UP BY 1.
005980*
005990 D205-WRITE-ONE-NS-SNAPSHOT-EX.
006000     EXIT.
006010*
006020*----------------------------------------------------------------*
006030 D300-WRITE-APP-SNAPSHOTS.
006040*----------------------------------------------------------------*
006050     SET WK-X-APP-IDX TO 1.
006060     PERFORM D305-WRITE-ONE-APP-SNAPSHOT
006070        THRU D305-WRITE-ONE-APP-SNAPSHOT-EX
006080        UNTIL WK-X-APP-IDX > WK-N-PRICE-APP-CT.
006090*
006100 D300-WRITE-APP-SNAPSHOTS-EX.
006110     EXIT.
006120*
006130*----------------------------------------------------------------*
006140 D305-WRITE-ONE-APP-SNAPSHOT.
006150*----------------------------------------------------------------*
006160     MOVE "APP      "        TO CHBALSNP-SNAPSHOT-ID (1:9).
006170     MOVE WK-C-APTBL-KEY (WK-X-APP-IDX)
006180                             TO CHBALSNP-SNAPSHOT-ID (10:27).
006190     MOVE WK-C-PRICE-WINDOW-STRT TO CHBALSNP-WINDOW-START.
006200     MOVE WK-C-PRICE-WINDOW-END  TO CHBALSNP-WINDOW-END.
006210     MOVE "APP      "        TO CHBALSNP-GROUP-TYPE.
006220     MOVE WK-C-APTBL-KEY (WK-X-APP-IDX) TO CHBALSNP-GROUP-KEY.
006230     MOVE WK-C-APTBL-CPU-MCPU (WK-X-APP-IDX) TO CHBALSNP-CPU-MCPU.
006240     MOVE WK-C-APTBL-MEM-MIB (WK-X-APP-IDX) TO CHBALSNP-MEM-MIB.
006250     MOVE WK-C-APTBL-CPU-COST (WK-X-APP-IDX)
006260        TO CHBALSNP-CPU-COST-UNITS.
006270     MOVE WK-C-APTBL-MEM-COST (WK-X-APP-IDX)
006280        TO CHBALSNP-MEM-COST-UNITS.
006290     MOVE WK-C-APTBL-TOT-COST (WK-X-APP-IDX)
006300        TO CHBALSNP-TOTAL-COST-UNITS.
006310     WRITE CHBALSNP-REC-1.
006320     SET WK-X-APP-IDX UP BY 1.
006330*
006340 D305-WRITE-ONE-APP-SNAPSHOT-EX.
006350     EXIT.
006360*
006370*----------------------------------------------------------------*
006380 F100-FORMAT-WINDOW-END.
006390*----------------------------------------------------------------*
006400     MOVE WK-N-PRICE-CCYY TO WK-C-PRICE-ISO-CCYY.
006410     MOVE WK-N-PRICE-MM   TO WK-C-PRICE-ISO-MM.
006420     MOVE WK-N-PRICE-DD   TO WK-C-PRICE-ISO-DD.
006430     STRING WK-C-PRICE-ISO-CCYY    DELIMITED BY SIZE
006440            "-"                    DELIMITED BY SIZE
006450            WK-C-PRICE-ISO-MM      DELIMITED BY SIZE
006460            "-"                    DELIMITED BY SIZE
006470            WK-C-PRICE-ISO-DD      DELIMITED BY SIZE
006480            "T"                    DELIMITED BY SIZE
006490            WK-C-PRICE-RUN-TIME (1:2) DELIMITED BY SIZE
006500            ":"                    DELIMITED BY SIZE
006510            WK-C-PRICE-RUN-TIME (3:2) DELIMITED BY SIZE
006520            ":"                    DELIMITED BY SIZE
006530            WK-C-PRICE-RUN-TIME (5:2) DELIMITED BY SIZE
006540            "Z"                    DELIMITED BY SIZE
006550            INTO WK-C-PRICE-WINDOW-END.
006560*
006570 F100-FORMAT-WINDOW-END-EX.
006580     EXIT.
006590*
006600*----------------------------------------------------------------*
006610 F200-FORMAT-WINDOW-START.
006620*----------------------------------------------------------------*
006630     MOVE WK-N-PRICE-CCYY TO WK-C-PRICE-ISO-CCYY.
006640     MOVE WK-N-PRICE-MM   TO WK-C-PRICE-ISO-MM.
006650     MOVE WK-N-PRICE-DD   TO WK-C-PRICE-ISO-DD.
006660     MOVE WK-N-PRICE-HH   TO WK-C-PRICE-ISO-HH.
006670     STRING WK-C-PRICE-ISO-CCYY    DELIMITED BY SIZE
006680            "-"                    DELIMITED BY SIZE
006690            WK-C-PRICE-ISO-MM      DELIMITED BY SIZE
006700            "-"                    DELIMITED BY SIZE
006710            WK-C-PRICE-ISO-DD      DELIMITED BY SIZE
006720            "T"                    DELIMITED BY SIZE
006730            WK-C-PRICE-ISO-HH      DELIMITED BY SIZE
006740            ":"                    DELIMITED BY SIZE
006750            WK-C-PRICE-RUN-TIME (3:2) DELIMITED BY SIZE
006760            ":"                    DELIMITED BY SIZE
006770            WK-C-PRICE-RUN-TIME (5:2) DELIMITED BY SIZE
006780            "Z"                    DELIMITED BY SIZE
006790            INTO WK-C-PRICE-WINDOW-STRT.
006800*
006810 F200-FORMAT-WINDOW-START-EX.
006820     EXIT.
006830*
006840*----------------------------------------------------------------*
006850 F300-CONVERT-TO-JDN.
006860*----------------------------------------------------------------*
006870*    FLIEGEL/VAN-FLANDERN GREGORIAN-TO-JULIAN FORMULA - SAME
006880*    ALGORITHM CHBBUDGT USES FOR ITS PERIOD-WINDOW ROUTINE.
006890     COMPUTE WK-N-JDN-A = (14 - WK-N-PRICE-MM) / 12.
006900     COMPUTE WK-N-JDN-Y = WK-N-PRICE-CCYY + 4800 - WK-N-JDN-A.
006910     COMPUTE WK-N-JDN-M =
006920        WK-N-PRICE-MM + (12 * WK-N-JDN-A) - 3.
006930     COMPUTE WK-N-PRICE-JDN =
006940        WK-N-PRICE-DD
006950        + ((153 * WK-N-JDN-M) + 2) / 5
006960        + (365 * WK-N-JDN-Y)
006970        + (WK-N-JDN-Y / 4)
006980        - (WK-N-JDN-Y / 100)
006990        + (WK-N-JDN-Y / 400)
007000        - 32045.
007010*
007020 F300-CONVERT-TO-JDN-EX.
007030     EXIT.
007040*
007050*----------------------------------------------------------------*
007060 F400-CONVERT-FROM-JDN.
007070*----------------------------------------------------------------*
007080     COMPUTE WK-N-JDN-A = WK-N-PRICE-JDN + 32044.
007090     COMPUTE WK-N-JDN-B = ((4 * WK-N-JDN-A) + 3) / 146097.
007100     COMPUTE WK-N-JDN-C =
007110        WK-N-JDN-A - ((146097 * WK-N-JDN-B) / 4).
007120     COMPUTE WK-N-JDN-D = ((4 * WK-N-JDN-C) + 3) / 1461.
007130     COMPUTE WK-N-JDN-E = WK-N-JDN-C - ((1461 * WK-N-JDN-D) / 4).
007140     COMPUTE WK-N-JDN-M = ((5 * WK-N-JDN-E) + 2) / 153.
007150     COMPUTE WK-N-PRICE-DD =
007160        WK-N-JDN-E - (((153 * WK-N-JDN-M) + 2) / 5) + 1.
007170     COMPUTE WK-N-PRICE-MM =
007180        WK-N-JDN-M + 3 - (12 * (WK-N-JDN-M / 10)).
007190     COMPUTE WK-N-PRICE-CCYY =
007200        (100 * WK-N-JDN-B) + WK-N-JDN-D - 4800
007210           + (WK-N-JDN-M / 10).
007220*
007230 F400-CONVERT-FROM-JDN-EX.
007240     EXIT.
007250*
007260*----------------------------------------------------------------*
007270 Y900-ABNORMAL-TERMINATION.
007280*----------------------------------------------------------------*
007290     PERFORM Z000-END-PROGRAM-ROUTINE
007300        THRU Z099-END-PROGRAM-ROUTINE-EX.
007310     STOP RUN.
007320*
007330*----------------------------------------------------------------*
007340 Z000-END-PROGRAM-ROUTINE.
007350*----------------------------------------------------------------*
007360     DISPLAY "CHBPRICE - SNAPSHOTS PRICED - " WK-N-PRICE-SNAP-CT.
007370     DISPLAY "CHBPRICE - TEAM KEYS        - " WK-N-PRICE-TEAM-CT.
007380     DISPLAY "CHBPRICE - NAMESPACE KEYS   - " WK-N-PRICE-NS-CT.
007390     DISPLAY "CHBPRICE - APP KEYS         - " WK-N-PRICE-APP-CT.
007400     CLOSE CHBWLSNP CHBWLINV CHBALSNP.
007410*
007420*================================================================*
007430 Z099-END-PROGRAM-ROUTINE-EX.
007440*================================================================*
007450     EXIT.
007460*
007470******************************************************************
007480*************** END OF PROGRAM SOURCE - CHBPRICE ***************
007490******************************************************************
