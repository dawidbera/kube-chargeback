000100*****************************************************************
000110* CHBWLHDR.cpybk
000120*   05 CHBWLHDR-RECORD     PIC X(180).
000130* I-O FORMAT:CHBWLHDR  FROM FILE CHBWLHDR  OF LIBRARY CHBLIB
000140* WORKLOAD-HEADER-RECORD - ONE PER WORKLOAD, IMMEDIATELY
000150* PRECEDING ITS CONTAINER-RECORDS.  READ BY CHBWLRES.
000160*****************************************************************
000170* MODIFICATION HISTORY:
000180*****************************************************************
000190* TAG     DATE       DEV     DESCRIPTION
000200* ------  ---------  ------  ----------------------------------
000210* CHB003  14/03/1991 RFONG   INITIAL VERSION
000220* CHB029  18/02/2001 LKOH    Y2K - NO 2-DIGIT YEAR FIELDS HELD
000230*                            IN THIS RECORD, NO CHANGE REQUIRED
000240*****************************************************************
000250     05  CHBWLHDR-RECORD           PIC X(180).
000260     05  CHBWLHDR-FMT REDEFINES CHBWLHDR-RECORD.
000270         10  CHBWLHDR-WORKLOAD-NAME     PIC X(50).
000280*                                JOIN KEY TO CONTAINER-RECORD
000290         10  CHBWLHDR-NAMESPACE         PIC X(30).
000300*                                KUBERNETES NAMESPACE
000310         10  CHBWLHDR-KIND              PIC X(20).
000320*                                DEPLOYMENT/STATEFULSET/ETC
000330         10  CHBWLHDR-TEAM-LABEL        PIC X(30).
000340*                                "UNKNOWN" IF LABEL ABSENT
000350         10  CHBWLHDR-APP-LABEL         PIC X(30).
000360*                                "UNKNOWN" IF LABEL ABSENT
000370         10  CHBWLHDR-REPLICAS          PIC 9(04).
000380*                                REPLICA COUNT, 1 IF N/A
000390         10  CHBWLHDR-DURATION-HOURS    PIC 9(05)V9(02).
000400*                                HOURS ACTIVE IN THE WINDOW
000410         10  FILLER                     PIC X(09).
