000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBTOPAP.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   05 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  TOP-APPS REPORT.  GIVEN A WINDOW AND A LIMIT N,
000210*               SUMS APP-TYPE ALLOCATION SNAPSHOTS BY GROUP-KEY,
000220*               RANKS THEM DESCENDING BY TOTAL-COST-UNITS, AND
000230*               PRINTS THE TOP N.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280*  CHB013 - RFONG   - 05/04/1991 - INITIAL VERSION
000290*  CHB029 - LKOH    - 21/12/1998 - Y2K NO-OP - NO 2-DIGIT YEAR
000300*                                  FIELDS IN THIS PROGRAM
000310*  CHB060 - ACHEN   - 02/10/2009 - CHB-TICKET-00955 - TEAM
000320*                                  FILTER PARAMETER IS ACCEPTED
000330*                                  BUT NOT APPLIED TO THE SCAN -
000340*                                  CONFIRMED WITH THE REPORTING
000350*                                  DESK AS AS-BUILT BEHAVIOUR,
000360*                                  LEFT UNCHANGED RATHER THAN
000370*                                  SILENTLY "FIXED"
000380*  CHB075 - NPATEL  - 08/10/2016 - CHB-TICKET-02268 - B220-SHIFT-
000390*                                  AND-INSERT'S SHIFT LOOP STOPPED
000400*                                  ONE SLOT SHORT OF THE INSERT
000410*                                  POINT (UNTIL IDX <= INS-SUBSCR)
000420*                                  SO ANY INSERT NOT AT THE TABLE
000430*                                  TAIL OVERWROTE THE ENTRY AHEAD
000440*                                  OF IT INSTEAD OF SHIFTING IT
000450*                                  DOWN.  BOUND CHANGED TO A
000460*                                  STRICT "<" SO THE SHIFT AT
000470*                                  IDX = INS-SUBSCR NOW RUNS.
000480*----------------------------------------------------------------*
000490 EJECT
000500**********************
000510 ENVIRONMENT DIVISION.
000520**********************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-AS400.
000550 OBJECT-COMPUTER.  IBM-AS400.
000560 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000570                    LOCAL-DATA IS LOCAL-DATA-AREA
000580                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT CHBALSNP ASSIGN TO DATABASE-CHBALSNP
000630            ORGANIZATION      IS SEQUENTIAL
000640            FILE STATUS       IS WK-C-FILE-STATUS.
000650     SELECT CHBTAPRT ASSIGN TO DATABASE-CHBTAPRT
000660            ORGANIZATION      IS SEQUENTIAL
000670            FILE STATUS       IS WK-C-FILE-STATUS2.
000680*
000690 EJECT
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740***************
000750 FD  CHBALSNP
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS CHBALSNP-REC.
000780 01  CHBALSNP-REC.
000790     COPY DDS-ALL-FORMATS OF CHBALSNP.
000800 01  CHBALSNP-REC-1.
000810     COPY CHBALSNP.
000820*
000830 FD  CHBTAPRT
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS CHBTAPRT-REC.
000860 01  CHBTAPRT-REC               PIC X(80).
000870 01  CHBTAPRT-REC-1.
000880     05  CHBTAPRT-RANK              PIC Z9.
000890     05  FILLER                     PIC X(01).
000900     05  CHBTAPRT-APP-NAME          PIC X(30).
000910     05  FILLER                     PIC X(01).
000920     05  CHBTAPRT-CPU-MCPU          PIC ZZZZZZZZZZ9.
000930     05  FILLER                     PIC X(01).
000940     05  CHBTAPRT-MEM-MIB           PIC ZZZZZZZZZZ9.
000950     05  FILLER                     PIC X(01).
000960     05  CHBTAPRT-TOTAL-COST        PIC ZZZZZZZZZ9.9999.
000970*
000980*************************
000990 WORKING-STORAGE SECTION.
001000*************************
001010 01  FILLER              PIC X(24)  VALUE
001020     "** PROGRAM CHBTOPAP  **".
001030*
001040 01 WK-C-COMMON.
001050     COPY CHBCMWS.
001060     05 FILLER                  PIC X(04).
001070 01 WK-C-COMMON2.
001080     05 WK-C-FILE-STATUS2      PIC XX.
001090         88 WK-C-SUCCESSFUL2       VALUE "00".
001100     05 FILLER                 PIC X(04).
001110*
001120*----------------------------------------------------------------*
001130*    RUN PARAMETERS.  HELD AS COMPILE-TIME LITERALS PENDING A
001140*    PARM-CARD FACILITY - SEE THE SAME NOTE IN CHBALLOC/CHBPRICE.
001150*    WK-C-TOPAP-TEAM IS ACCEPTED FOR PARITY WITH THE SOURCE
001160*    SYSTEM'S REQUEST SHAPE BUT IS NEVER TESTED BELOW - CHB060.
001170*----------------------------------------------------------------*
001180 01 WK-C-TOPAP-PARMS.
001190     05 WK-C-TOPAP-FROM        PIC X(20)
001200                VALUE "2026-01-01T00:00:00Z".
001210     05 WK-C-TOPAP-TO          PIC X(20)
001220                VALUE "2026-12-31T23:59:59Z".
001230     05 WK-C-TOPAP-TEAM        PIC X(30) VALUE SPACES.
001240     05 WK-N-TOPAP-LIMIT       PIC 9(02) COMP VALUE 10.
001250     05 FILLER                 PIC X(02).
001260 01 WK-C-TOPAP-PARMS-ALT REDEFINES WK-C-TOPAP-PARMS.
001270     05 FILLER                 PIC X(54).
001280*
001290 01 WK-C-TOPAP-SWITCHES.
001300     05 WK-C-ASN-EOF-SW        PIC X(01) VALUE "N".
001310         88 WK-C-ASN-EOF           VALUE "Y".
001320     05 FILLER                 PIC X(07).
001330*
001340*----------------------------------------------------------------*
001350*    GROUP-KEY CONTROL-TOTAL TABLE - SAME SERIAL-SEARCH TREATMENT
001360*    AS CHBALLOC/CHBPRICE (DYNAMICALLY BUILT, NOT PRE-SORTED).
001370*----------------------------------------------------------------*
001380 01 WK-C-TOPAP-GRP-TBL.
001390     05 WK-N-TOPAP-GRP-COUNT   PIC 9(04) COMP VALUE 0.
001400     05 WK-C-TOPAP-GRP-ENTRY OCCURS 500 TIMES
001410                              INDEXED BY WK-X-TOPAP-GRP-IDX.
001420         10  WK-C-TOPAP-GRP-KEY      PIC X(30).
001430         10  WK-N-TOPAP-GRP-CPU      PIC 9(11) COMP.
001440         10  WK-N-TOPAP-GRP-MEM      PIC 9(11) COMP.
001450         10  WK-N-TOPAP-GRP-TOT-CST  PIC S9(9)V9(4) COMP-3.
001460 01 WK-C-TOPAP-GRP-TBL-ALT REDEFINES WK-C-TOPAP-GRP-TBL.
001470     05 FILLER                 PIC X(4) .
001480     05 FILLER                 PIC X(47) OCCURS 500 TIMES.
001490*
001500*----------------------------------------------------------------*
001510*    DESCENDING-RANK TABLE - INSERTION SORT, NO INTRINSIC
001520*    FUNCTIONS.  ONE ENTRY PER REQUESTED LIMIT (MAX 50).
001530*----------------------------------------------------------------*
001540 01 WK-C-TOPAP-RANK-TBL.
001550     05 WK-N-TOPAP-RANK-COUNT  PIC 9(02) COMP VALUE 0.
001560     05 WK-C-TOPAP-RANK-ENTRY OCCURS 50 TIMES
001570                              INDEXED BY WK-X-TOPAP-RANK-IDX.
001580         10  WK-C-TOPAP-RANK-KEY      PIC X(30).
001590         10  WK-N-TOPAP-RANK-CPU      PIC 9(11) COMP.
001600         10  WK-N-TOPAP-RANK-MEM      PIC 9(11) COMP.
001610         10  WK-N-TOPAP-RANK-TOT-CST  PIC S9(9)V9(4) COMP-3.
001620 01 WK-C-TOPAP-RANK-TBL-ALT REDEFINES WK-C-TOPAP-RANK-TBL.
001630     05 FILLER                 PIC X(4) .
001640     05 FILLER                 PIC X(47) OCCURS 50 TIMES.
001650*
001660 01 WK-C-TOPAP-SCAN-WORK.
001670     05 WK-X-TOPAP-SCAN-SUBSCR PIC 9(04) COMP VALUE 0.
001680     05 WK-X-TOPAP-INS-SUBSCR  PIC 9(02) COMP VALUE 0.
001690     05 FILLER                 PIC X(04).
001700*
001710 01 WK-C-TOPAP-COUNTERS.
001720     05 WK-N-TOPAP-READ-CT     PIC 9(07) COMP VALUE 0.
001730     05 WK-N-TOPAP-WRITE-CT    PIC 9(07) COMP VALUE 0.
001740     05 FILLER                 PIC X(04).
001750*
001760 EJECT
001770****************************************************
001780 PROCEDURE DIVISION.
001790****************************************************
001800 MAIN-MODULE.
001810     PERFORM A000-START-PROGRAM-ROUTINE
001820        THRU A099-START-PROGRAM-ROUTINE-EX.
001830     PERFORM B000-MAIN-PROCESSING
001840        THRU B999-MAIN-PROCESSING-EX.
001850     PERFORM Z000-END-PROGRAM-ROUTINE
001860        THRU Z099-END-PROGRAM-ROUTINE-EX.
001870 STOP RUN.
001880*
001890*----------------------------------------------------------------*
001900 A000-START-PROGRAM-ROUTINE.
001910*----------------------------------------------------------------*
001920     OPEN INPUT  CHBALSNP.
001930     OPEN OUTPUT CHBTAPRT.
001940     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
001950        DISPLAY "CHBTOPAP - OPEN FILE ERROR"
001960        PERFORM Y900-ABNORMAL-TERMINATION
001970     END-IF.
001980*
001990*================================================================*
002000 A099-START-PROGRAM-ROUTINE-EX.
002010*================================================================*
002020     EXIT.
002030*
002040*----------------------------------------------------------------*
002050 B000-MAIN-PROCESSING.
002060*----------------------------------------------------------------*
002070     READ CHBALSNP NEXT RECORD
002080        AT END SET WK-C-ASN-EOF-SW TO "Y"
002090     END-READ.
002100     PERFORM B100-ACCUM-ONE-SNAPSHOT
002110        THRU B100-ACCUM-ONE-SNAPSHOT-EX
002120        UNTIL WK-C-ASN-EOF.
002130     MOVE 1 TO WK-X-TOPAP-SCAN-SUBSCR.
002140     PERFORM B200-RANK-ONE-GROUP
002150        THRU B200-RANK-ONE-GROUP-EX
002160        UNTIL WK-X-TOPAP-SCAN-SUBSCR > WK-N-TOPAP-GRP-COUNT.
002170     PERFORM C100-PRINT-REPORT
002180        THRU C100-PRINT-REPORT-EX
002190        VARYING WK-X-TOPAP-RANK-IDX FROM 1 BY 1
002200        UNTIL WK-X-TOPAP-RANK-IDX > WK-N-TOPAP-RANK-COUNT.
002210*
002220*================================================================*
002230 B999-MAIN-PROCESSING-EX.
002240*================================================================*
002250     EXIT.
002260*
002270*----------------------------------------------------------------*
002280 B100-ACCUM-ONE-SNAPSHOT.
002290*----------------------------------------------------------------*
002300     ADD 1 TO WK-N-TOPAP-READ-CT.
002310     IF CHBALSNP-GROUP-TYPE = "APP"
002320        AND CHBALSNP-WINDOW-START >= WK-C-TOPAP-FROM
002330        AND CHBALSNP-WINDOW-START <= WK-C-TOPAP-TO
002340        PERFORM B110-FIND-OR-ADD-GROUP
002350           THRU B110-FIND-OR-ADD-GROUP-EX
002360     END-IF.
002370     READ CHBALSNP NEXT RECORD
002380        AT END SET WK-C-ASN-EOF-SW TO "Y"
002390     END-READ.
002400*
002410 B100-ACCUM-ONE-SNAPSHOT-EX.
002420     EXIT.
002430*
002440*----------------------------------------------------------------*
002450 B110-FIND-OR-ADD-GROUP.
002460*----------------------------------------------------------------*
002470     SET WK-X-TOPAP-GRP-IDX TO 1.
002480     SEARCH WK-C-TOPAP-GRP-ENTRY
002490        AT END
002500           PERFORM B120-ADD-GROUP-ENTRY
002510              THRU B120-ADD-GROUP-ENTRY-EX
002520        WHEN WK-C-TOPAP-GRP-KEY (WK-X-TOPAP-GRP-IDX) =
002530             CHBALSNP-GROUP-KEY
002540           PERFORM B130-UPDATE-GROUP-ENTRY
002550              THRU B130-UPDATE-GROUP-ENTRY-EX
002560     END-SEARCH.
002570*
002580 B110-FIND-OR-ADD-GROUP-EX.
002590     EXIT.
002600*
002610*----------------------------------------------------------------*
002620 B120-ADD-GROUP-ENTRY.
002630*----------------------------------------------------------------*
002640     ADD 1 TO WK-N-TOPAP-GRP-COUNT.
002650     SET WK-X-TOPAP-GRP-IDX TO WK-N-TOPAP-GRP-COUNT.
002660     MOVE CHBALSNP-GROUP-KEY
002670          TO WK-C-TOPAP-GRP-KEY (WK-X-TOPAP-GRP-IDX).
002680     MOVE ZERO TO WK-N-TOPAP-GRP-CPU     (WK-X-TOPAP-GRP-IDX)
002690                  WK-N-TOPAP-GRP-MEM     (WK-X-TOPAP-GRP-IDX)
002700                  WK-N-TOPAP-GRP-TOT-CST (WK-X-TOPAP-GRP-IDX).
002710     PERFORM B130-UPDATE-GROUP-ENTRY
002720        THRU B130-UPDATE-GROUP-ENTRY-EX.
002730*
002740 B120-ADD-GROUP-ENTRY-EX.
002750     EXIT.
002760*
002770*----------------------------------------------------------------*
002780 B130-UPDATE-GROUP-ENTRY.
002790*----------------------------------------------------------------*
002800     ADD CHBALSNP-CPU-MCPU
002810         TO WK-N-TOPAP-GRP-CPU     (WK-X-TOPAP-GRP-IDX).
002820     ADD CHBALSNP-MEM-MIB
002830         TO WK-N-TOPAP-GRP-MEM     (WK-X-TOPAP-GRP-IDX).
002840     ADD CHBALSNP-TOTAL-COST-UNITS
002850         TO WK-N-TOPAP-GRP-TOT-CST (WK-X-TOPAP-GRP-IDX).
002860*
002870 B130-UPDATE-GROUP-ENTRY-EX.
002880     EXIT.
002890*
002900*----------------------------------------------------------------*
002910 B200-RANK-ONE-GROUP.
002920*----------------------------------------------------------------*
002930*    INSERTS THE GROUP AT WK-X-TOPAP-SCAN-SUBSCR INTO THE
002940*    DESCENDING RANK TABLE, KEEPING AT MOST WK-N-TOPAP-LIMIT
002950*    ENTRIES.  A PLAIN INSERTION SORT - NO INTRINSIC FUNCTIONS.
002960     MOVE 1 TO WK-X-TOPAP-INS-SUBSCR.
002970     PERFORM B210-FIND-INSERT-POINT
002980        THRU B210-FIND-INSERT-POINT-EX
002990        UNTIL WK-X-TOPAP-INS-SUBSCR > WK-N-TOPAP-RANK-COUNT
003000        OR WK-N-TOPAP-GRP-TOT-CST (WK-X-TOPAP-SCAN-SUBSCR) >
003010           WK-N-TOPAP-RANK-TOT-CST (WK-X-TOPAP-INS-SUBSCR).
003020     IF WK-X-TOPAP-INS-SUBSCR <= WK-N-TOPAP-LIMIT
003030        PERFORM B220-SHIFT-AND-INSERT
003040           THRU B220-SHIFT-AND-INSERT-EX
003050     END-IF.
003060     ADD 1 TO WK-X-TOPAP-SCAN-SUBSCR.
003070*
003080 B200-RANK-ONE-GROUP-EX.
003090     EXIT.
003100*
003110*----------------------------------------------------------------*
003120 B210-FIND-INSERT-POINT.
003130*----------------------------------------------------------------*
003140     ADD 1 TO WK-X-TOPAP-INS-SUBSCR.
003150*
003160 B210-FIND-INSERT-POINT-EX.
003170     EXIT.
003180*
003190*----------------------------------------------------------------*
003200 B220-SHIFT-AND-INSERT.
003210*----------------------------------------------------------------*
003220     IF WK-N-TOPAP-RANK-COUNT < WK-N-TOPAP-LIMIT
003230        ADD 1 TO WK-N-TOPAP-RANK-COUNT
003240     END-IF.
003250     PERFORM B230-SHIFT-DOWN-ONE
003260        THRU B230-SHIFT-DOWN-ONE-EX
003270        VARYING WK-X-TOPAP-RANK-IDX FROM WK-N-TOPAP-RANK-COUNT
003280        BY -1
003290        UNTIL WK-X-TOPAP-RANK-IDX < WK-X-TOPAP-INS-SUBSCR.
003300     MOVE WK-C-TOPAP-GRP-KEY     (WK-X-TOPAP-SCAN-SUBSCR)
003310          TO WK-C-TOPAP-RANK-KEY     (WK-X-TOPAP-INS-SUBSCR).
003320     MOVE WK-N-TOPAP-GRP-CPU     (WK-X-TOPAP-SCAN-SUBSCR)
003330          TO WK-N-TOPAP-RANK-CPU     (WK-X-TOPAP-INS-SUBSCR).
003340     MOVE WK-N-TOPAP-GRP-MEM     (WK-X-TOPAP-SCAN-SUBSCR)
003350          TO WK-N-TOPAP-RANK-MEM     (WK-X-TOPAP-INS-SUBSCR).
003360     MOVE WK-N-TOPAP-GRP-TOT-CST (WK-X-TOPAP-SCAN-SUBSCR)
003370          TO WK-N-TOPAP-RANK-TOT-CST (WK-X-TOPAP-INS-SUBSCR).
003380*
003390 B220-SHIFT-AND-INSERT-EX.
003400     EXIT.
003410*
003420*----------------------------------------------------------------*
003430 B230-SHIFT-DOWN-ONE.
003440*----------------------------------------------------------------*
003450     IF WK-X-TOPAP-RANK-IDX < WK-N-TOPAP-RANK-COUNT
003460        MOVE WK-C-TOPAP-RANK-ENTRY (WK-X-TOPAP-RANK-IDX)
003470           TO WK-C-TOPAP-RANK-ENTRY (WK-X-TOPAP-RANK-IDX + 1)
003480     END-IF.
003490*
003500 B230-SHIFT-DOWN-ONE-EX.
003510     EXIT.
003520*
003530*----------------------------------------------------------------*
003540 C100-PRINT-REPORT.
003550*----------------------------------------------------------------*
003560     MOVE WK-X-TOPAP-RANK-IDX TO CHBTAPRT-RANK.
003570     MOVE WK-C-TOPAP-RANK-KEY     (WK-X-TOPAP-RANK-IDX)
003580          TO CHBTAPRT-APP-NAME.
003590     MOVE WK-N-TOPAP-RANK-CPU     (WK-X-TOPAP-RANK-IDX)
003600          TO CHBTAPRT-CPU-MCPU.
003610     MOVE WK-N-TOPAP-RANK-MEM     (WK-X-TOPAP-RANK-IDX)
003620          TO CHBTAPRT-MEM-MIB.
003630     MOVE WK-N-TOPAP-RANK-TOT-CST (WK-X-TOPAP-RANK-IDX)
003640          TO CHBTAPRT-TOTAL-COST.
003650     WRITE CHBTAPRT-REC-1.
003660     ADD 1 TO WK-N-TOPAP-WRITE-CT.
003670*
003680 C100-PRINT-REPORT-EX.
003690     EXIT.
003700*
003710*----------------------------------------------------------------*
003720 Y900-ABNORMAL-TERMINATION.
003730*----------------------------------------------------------------*
003740     PERFORM Z000-END-PROGRAM-ROUTINE
003750        THRU Z099-END-PROGRAM-ROUTINE-EX.
003760     STOP RUN.
003770*
003780*----------------------------------------------------------------*
003790 Z000-END-PROGRAM-ROUTINE.
003800*----------------------------------------------------------------*
003810     DISPLAY "CHBTOPAP - SNAPSHOTS READ   - " WK-N-TOPAP-READ-CT.
003820     DISPLAY "CHBTOPAP - REPORT LINES WR.  - " WK-N-TOPAP-WRITE-CT
003830     CLOSE CHBALSNP CHBTAPRT.
003840*
003850*================================================================*
003860 Z099-END-PROGRAM-ROUTINE-EX.
003870*================================================================*
003880     EXIT.
003890*
003900******************************************************************
003910*************** END OF PROGRAM SOURCE - CHBTOPAP ***************
003920******************************************************************
