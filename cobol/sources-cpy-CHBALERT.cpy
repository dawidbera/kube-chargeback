000100*****************************************************************
000110* CHBALERT.cpybk
000120*   05 CHBALERT-RECORD     PIC X(240).
000130* I-O FORMAT:CHBALERT  FROM FILE CHBALERT  OF LIBRARY CHBLIB
000140* ALERT-RECORD - OUTPUT OF CHBBUDGT (BUDGET THRESHOLD
000150* EVALUATION).  APPEND-ONLY, NO REWRITE/DELETE.
000160*****************************************************************
000170* AMENDMENT HISTORY:
000180*****************************************************************
000190* CHB007  22/03/1991 RFONG  - INITIAL VERSION
000200*****************************************************************
000210     05  CHBALERT-RECORD           PIC X(240).
000220     05  CHBALERT-FMT REDEFINES CHBALERT-RECORD.
000230         10  CHBALERT-ALERT-ID         PIC X(36).
000240*                                ALERT SURROGATE KEY
000250         10  CHBALERT-TIMESTAMP        PIC X(20).
000260*                                ISO-8601 TIME ALERT RAISED
000270         10  CHBALERT-SEVERITY         PIC X(08).
000280             88  CHBALERT-IS-WARN          VALUE "WARN".
000290             88  CHBALERT-IS-CRITICAL      VALUE "CRITICAL".
000300         10  CHBALERT-BUDGET-NAME      PIC X(50).
000310*                                NAME OF THE VIOLATED BUDGET
000320         10  CHBALERT-MESSAGE          PIC X(80).
000330*                                FORMATTED ALERT MESSAGE TEXT
000340         10  CHBALERT-CURRENT-CPU-MCPU PIC 9(11).
000350*                                ACTUAL CPU USAGE FOR PERIOD
000360         10  CHBALERT-CURRENT-MEM-MIB  PIC 9(11).
000370*                                ACTUAL MEMORY USAGE FOR PERIOD
000380         10  CHBALERT-LIMIT-CPU-MCPU   PIC 9(11).
000390*                                BUDGET'S CPU LIMIT
000400         10  CHBALERT-LIMIT-MEM-MIB    PIC 9(11).
000410*                                BUDGET'S MEMORY LIMIT
000420         10  FILLER                    PIC X(02).
