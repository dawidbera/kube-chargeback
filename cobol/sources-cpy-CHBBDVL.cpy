000100*****************************************************************
000110* CHBBDVL - LINKAGE AREA FOR CHBBUDVL (BUDGET FIELD VALIDATION)
000120*****************************************************************
000130* CHB011 29/03/1991 RFONG  INITIAL VERSION
000140*****************************************************************
000150 01  WK-C-BUDVL-RECORD.
000160     05  WK-C-BUDVL-BUDGET-ID          PIC X(36).
000170     05  WK-C-BUDVL-BUDGET-NAME        PIC X(50).
000180     05  WK-C-BUDVL-SELECTOR-TYPE      PIC X(09).
000190     05  WK-C-BUDVL-SELECTOR-KEY       PIC X(30).
000200     05  WK-C-BUDVL-SELECTOR-VALUE     PIC X(30).
000210     05  WK-C-BUDVL-PERIOD             PIC X(07).
000220     05  WK-C-BUDVL-CPU-MCPU-LIMIT     PIC 9(11).
000230     05  WK-C-BUDVL-MEM-MIB-LIMIT      PIC 9(11).
000240     05  WK-C-BUDVL-WARN-PERCENT       PIC 9(03).
000250     05  WK-C-BUDVL-ENABLED            PIC X(01).
000260     05  WK-C-BUDVL-WEBHOOK-SECRET-NAME PIC X(50).
000270     05  WK-C-BUDVL-REJECTED           PIC X(01).
000280     05  WK-C-BUDVL-ERROR-CD           PIC X(07).
000290     05  FILLER                        PIC X(08).
