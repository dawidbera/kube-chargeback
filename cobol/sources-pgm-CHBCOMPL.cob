000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBCOMPL.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   09 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  COMPLIANCE SUMMARY REPORT.  TALLIES OK/MISSING-
000210*               REQUESTS/MISSING-LIMITS/BOTH-MISSING COUNTS OVER
000220*               THE WORKLOAD INVENTORY JOURNAL AND PRINTS A
000230*               FOUR-LINE TOTALS BLOCK FOLLOWED BY ONE DETAIL
000240*               LINE PER SCANNED ROW.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*  CHB016 - RFONG   - 09/04/1991 - INITIAL VERSION
000300*  CHB032 - LKOH    - 28/12/1998 - Y2K NO-OP - NO DATE FIELDS IN
000310*                                  THIS PROGRAM
000320*  CHB063 - TSEEN   - 17/05/2011 - CHB-TICKET-01712 - ROW LIMIT
000330*                                  FIXED AT 500 TO MATCH THE
000340*                                  REPORTING DESK'S DASHBOARD
000350*                                  PAGE SIZE - FROM/TO REMAIN
000360*                                  ACCEPTED ON THE LINKAGE AREA
000370*                                  FOR REQUEST-SHAPE PARITY BUT
000380*                                  ARE NOT APPLIED TO THE READ
000390*  CHB087 - NPATEL   - 15/10/2016 - CHB-TICKET-02281 - DETAIL
000400*                                  LINES WERE WRITTEN INLINE AS
000410*                                  EACH ROW WAS READ, SO THEY CAME
000420*                                  OUT AHEAD OF THE TOTALS BLOCK -
000430*                                  BACKWARDS FROM WHAT THE
000440*                                  REPORTING DESK'S LAYOUT CALLS
000450*                                  FOR.  B100 NOW BUFFERS EACH ROW
000460*                                  INTO WK-C-COMPL-DETAIL-TBL
000470*                                  (C210) INSTEAD OF PRINTING IT;
000480*                                  MAIN-MODULE PRINTS THE TOTALS
000490*                                  BLOCK FIRST, THEN DRAINS THE
000500*                                  TABLE (C300/C310).
000510*----------------------------------------------------------------*
000520 EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-AS400.
000580 OBJECT-COMPUTER.  IBM-AS400.
000590 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000600                    LOCAL-DATA IS LOCAL-DATA-AREA
000610                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CHBWLINV ASSIGN TO DATABASE-CHBWLINV
000660            ORGANIZATION      IS SEQUENTIAL
000670            FILE STATUS       IS WK-C-FILE-STATUS.
000680     SELECT CHBCMPRT ASSIGN TO DATABASE-CHBCMPRT
000690            ORGANIZATION      IS SEQUENTIAL
000700            FILE STATUS       IS WK-C-FILE-STATUS2.
000710*
000720 EJECT
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770***************
000780 FD  CHBWLINV
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS CHBWLINV-REC.
000810 01  CHBWLINV-REC.
000820     COPY DDS-ALL-FORMATS OF CHBWLINV.
000830 01  CHBWLINV-REC-1.
000840     COPY CHBWLINV.
000850*
000860 FD  CHBCMPRT
000870     LABEL RECORDS ARE OMITTED
000880     DATA RECORD IS CHBCMPRT-REC.
000890 01  CHBCMPRT-REC               PIC X(120).
000900 01  CHBCMPRT-TOTALS-LINE REDEFINES CHBCMPRT-REC.
000910     05  CHBCMPRT-TOT-LABEL         PIC X(20).
000920     05  FILLER                     PIC X(01).
000930     05  CHBCMPRT-TOT-COUNT         PIC ZZZZZ9.
000940     05  FILLER                     PIC X(93).
000950 01  CHBCMPRT-DETAIL-LINE REDEFINES CHBCMPRT-REC.
000960     05  CHBCMPRT-DET-NAMESPACE     PIC X(30).
000970     05  FILLER                     PIC X(01).
000980     05  CHBCMPRT-DET-KIND          PIC X(20).
000990     05  FILLER                     PIC X(01).
001000     05  CHBCMPRT-DET-WKLD-NAME     PIC X(50).
001010     05  FILLER                     PIC X(01).
001020     05  CHBCMPRT-DET-STATUS        PIC X(16).
001030     05  FILLER                     PIC X(01).
001040*
001050*************************
001060 WORKING-STORAGE SECTION.
001070*************************
001080 01  FILLER              PIC X(24)  VALUE
001090     "** PROGRAM CHBCOMPL  **".
001100*
001110 01 WK-C-COMMON.
001120     COPY CHBCMWS.
001130     05 FILLER                  PIC X(04).
001140 01 WK-C-COMMON2.
001150     05 WK-C-FILE-STATUS2      PIC XX.
001160         88 WK-C-SUCCESSFUL2       VALUE "00".
001170     05 FILLER                 PIC X(04).
001180*
001190*----------------------------------------------------------------*
001200*    RUN PARAMETERS.  FROM/TO ARE CARRIED FOR REQUEST-SHAPE
001210*    PARITY ONLY - SEE CHB063 - AND ARE NEVER TESTED BELOW.
001220*----------------------------------------------------------------*
001230 01 WK-C-COMPL-PARMS.
001240     05 WK-C-COMPL-FROM        PIC X(20)
001250                VALUE "2026-01-01T00:00:00Z".
001260     05 WK-C-COMPL-TO          PIC X(20)
001270                VALUE "2026-12-31T23:59:59Z".
001280     05 WK-N-COMPL-ROW-LIMIT   PIC 9(05) COMP VALUE 500.
001290     05 FILLER                 PIC X(04).
001300 01 WK-C-COMPL-PARMS-ALT REDEFINES WK-C-COMPL-PARMS.
001310     05 FILLER                 PIC X(44).
001320*
001330 01 WK-C-COMPL-SWITCHES.
001340     05 WK-C-INV-EOF-SW        PIC X(01) VALUE "N".
001350         88 WK-C-INV-EOF           VALUE "Y".
001360     05 FILLER                 PIC X(07).
001370*
001380 01 WK-C-COMPL-TALLIES.
001390     05 WK-N-COMPL-OK-CT        PIC 9(07) COMP VALUE 0.
001400     05 WK-N-COMPL-MISS-REQ-CT  PIC 9(07) COMP VALUE 0.
001410     05 WK-N-COMPL-MISS-LIM-CT  PIC 9(07) COMP VALUE 0.
001420     05 WK-N-COMPL-BOTH-CT      PIC 9(07) COMP VALUE 0.
001430     05 FILLER                  PIC X(04).
001440 01 WK-C-COMPL-TALLIES-ALT REDEFINES WK-C-COMPL-TALLIES.
001450     05 FILLER                  PIC X(32).
001460*
001470 01 WK-C-COMPL-COUNTERS.
001480     05 WK-N-COMPL-READ-CT      PIC 9(07) COMP VALUE 0.
001490     05 WK-N-COMPL-WRITE-CT     PIC 9(07) COMP VALUE 0.
001500     05 FILLER                  PIC X(04).
001510*
001520*----------------------------------------------------------------*
001530*    DETAIL-LINE HOLDING TABLE.  ROWS ARE BUFFERED HERE DURING
001540*    THE B000 READ LOOP AND NOT WRITTEN UNTIL AFTER THE TOTALS
001550*    BLOCK HAS GONE OUT - SEE MAIN-MODULE.  SIZED TO THE SAME
001560*    500-ROW CEILING AS WK-N-COMPL-ROW-LIMIT.  CHB-TICKET-02281.
001570*----------------------------------------------------------------*
001580 01 WK-C-COMPL-DETAIL-TBL.
001590     05 WK-C-COMPL-DET-ENT OCCURS 500 TIMES
001600                           INDEXED BY WK-X-COMPL-DET-IDX.
001610         10 WK-C-COMPL-DET-NAMESPACE  PIC X(30).
001620         10 WK-C-COMPL-DET-KIND       PIC X(20).
001630         10 WK-C-COMPL-DET-WKLD-NAME  PIC X(50).
001640         10 WK-C-COMPL-DET-STATUS     PIC X(16).
001650     05 FILLER                        PIC X(04).
001660 01 WK-C-COMPL-DET-COUNT-GRP.
001670     05 WK-N-COMPL-DET-COUNT   PIC 9(05) COMP VALUE 0.
001680     05 FILLER                 PIC X(04).
001690*
001700 EJECT
001710****************************************************
001720 PROCEDURE DIVISION.
001730****************************************************
001740 MAIN-MODULE.
001750     PERFORM A000-START-PROGRAM-ROUTINE
001760        THRU A099-START-PROGRAM-ROUTINE-EX.
001770     PERFORM B000-MAIN-PROCESSING
001780        THRU B999-MAIN-PROCESSING-EX.
001790     PERFORM C100-PRINT-TOTALS
001800        THRU C100-PRINT-TOTALS-EX.
001810     PERFORM C300-PRINT-ALL-DETAILS
001820        THRU C300-PRINT-ALL-DETAILS-EX.
001830     PERFORM Z000-END-PROGRAM-ROUTINE
001840        THRU Z099-END-PROGRAM-ROUTINE-EX.
001850 STOP RUN.
001860*
001870*----------------------------------------------------------------*
001880 A000-START-PROGRAM-ROUTINE.
001890*----------------------------------------------------------------*
001900     OPEN INPUT  CHBWLINV.
001910     OPEN OUTPUT CHBCMPRT.
001920     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
001930        DISPLAY "CHBCOMPL - OPEN FILE ERROR"
001940        PERFORM Y900-ABNORMAL-TERMINATION
001950     END-IF.
001960*
001970*================================================================*
001980 A099-START-PROGRAM-ROUTINE-EX.
001990*================================================================*
002000     EXIT.
002010*
002020*----------------------------------------------------------------*
002030 B000-MAIN-PROCESSING.
002040*----------------------------------------------------------------*
002050     READ CHBWLINV NEXT RECORD
002060        AT END SET WK-C-INV-EOF-SW TO "Y"
002070     END-READ.
002080     PERFORM B100-PROCESS-ONE-ROW
002090        THRU B100-PROCESS-ONE-ROW-EX
002100        UNTIL WK-C-INV-EOF
002110        OR WK-N-COMPL-READ-CT NOT LESS THAN WK-N-COMPL-ROW-LIMIT.
002120*
002130*================================================================*
002140 B999-MAIN-PROCESSING-EX.
002150*================================================================*
002160     EXIT.
002170*
002180*----------------------------------------------------------------*
002190 B100-PROCESS-ONE-ROW.
002200*----------------------------------------------------------------*
002210     ADD 1 TO WK-N-COMPL-READ-CT.
002220     PERFORM B110-TALLY-STATUS THRU B110-TALLY-STATUS-EX.
002230     PERFORM C210-BUFFER-DETAIL THRU C210-BUFFER-DETAIL-EX.
002240     READ CHBWLINV NEXT RECORD
002250        AT END SET WK-C-INV-EOF-SW TO "Y"
002260     END-READ.
002270*
002280 B100-PROCESS-ONE-ROW-EX.
002290     EXIT.
002300*
002310*----------------------------------------------------------------*
002320 B110-TALLY-STATUS.
002330*----------------------------------------------------------------*
002340     EVALUATE CHBWLINV-COMPLIANCE-STATUS
002350        WHEN "OK"
002360           ADD 1 TO WK-N-COMPL-OK-CT
002370        WHEN "MISSING_REQUESTS"
002380           ADD 1 TO WK-N-COMPL-MISS-REQ-CT
002390        WHEN "MISSING_LIMITS"
002400           ADD 1 TO WK-N-COMPL-MISS-LIM-CT
002410        WHEN "BOTH_MISSING"
002420           ADD 1 TO WK-N-COMPL-BOTH-CT
002430     END-EVALUATE.
002440*
002450 B110-TALLY-STATUS-EX.
002460     EXIT.
002470*
002480*----------------------------------------------------------------*
002490 C100-PRINT-TOTALS.
002500*----------------------------------------------------------------*
002510     MOVE "OK COUNT"               TO CHBCMPRT-TOT-LABEL.
002520     MOVE WK-N-COMPL-OK-CT         TO CHBCMPRT-TOT-COUNT.
002530     WRITE CHBCMPRT-REC FROM CHBCMPRT-TOTALS-LINE.
002540     MOVE "MISSING_REQUESTS COUNT" TO CHBCMPRT-TOT-LABEL.
002550     MOVE WK-N-COMPL-MISS-REQ-CT   TO CHBCMPRT-TOT-COUNT.
002560     WRITE CHBCMPRT-REC FROM CHBCMPRT-TOTALS-LINE.
002570     MOVE "MISSING_LIMITS COUNT"   TO CHBCMPRT-TOT-LABEL.
002580     MOVE WK-N-COMPL-MISS-LIM-CT   TO CHBCMPRT-TOT-COUNT.
002590     WRITE CHBCMPRT-REC FROM CHBCMPRT-TOTALS-LINE.
002600     MOVE "BOTH_MISSING COUNT"     TO CHBCMPRT-TOT-LABEL.
002610     MOVE WK-N-COMPL-BOTH-CT       TO CHBCMPRT-TOT-COUNT.
002620     WRITE CHBCMPRT-REC FROM CHBCMPRT-TOTALS-LINE.
002630     ADD 4 TO WK-N-COMPL-WRITE-CT.
002640*
002650*================================================================*
002660 C100-PRINT-TOTALS-EX.
002670*================================================================*
002680     EXIT.
002690*
002700*----------------------------------------------------------------*
002720 C210-BUFFER-DETAIL.
002730*----------------------------------------------------------------*
002740     SET WK-X-COMPL-DET-IDX TO WK-N-COMPL-DET-COUNT.
002750     SET WK-X-COMPL-DET-IDX UP BY 1.
002760     MOVE CHBWLINV-NAMESPACE
002770          TO WK-C-COMPL-DET-NAMESPACE (WK-X-COMPL-DET-IDX).
002780     MOVE CHBWLINV-KIND
002790          TO WK-C-COMPL-DET-KIND (WK-X-COMPL-DET-IDX).
002800     MOVE CHBWLINV-WORKLOAD-NAME
002810          TO WK-C-COMPL-DET-WKLD-NAME (WK-X-COMPL-DET-IDX).
002820     MOVE CHBWLINV-COMPLIANCE-STATUS
002830          TO WK-C-COMPL-DET-STATUS (WK-X-COMPL-DET-IDX).
002840     ADD 1 TO WK-N-COMPL-DET-COUNT.
002850*
002860 C210-BUFFER-DETAIL-EX.
002870     EXIT.
002880*
002890*----------------------------------------------------------------*
002900 C300-PRINT-ALL-DETAILS.
002910*----------------------------------------------------------------*
002920     PERFORM C310-PRINT-ONE-DETAIL
002930        THRU C310-PRINT-ONE-DETAIL-EX
002940        VARYING WK-X-COMPL-DET-IDX FROM 1 BY 1
002950        UNTIL WK-X-COMPL-DET-IDX > WK-N-COMPL-DET-COUNT.
002960*
002970 C300-PRINT-ALL-DETAILS-EX.
002980     EXIT.
002990*
003000*----------------------------------------------------------------*
003010 C310-PRINT-ONE-DETAIL.
003020*----------------------------------------------------------------*
003030     MOVE WK-C-COMPL-DET-NAMESPACE (WK-X-COMPL-DET-IDX)
003040          TO CHBCMPRT-DET-NAMESPACE.
003050     MOVE WK-C-COMPL-DET-KIND (WK-X-COMPL-DET-IDX)
003060          TO CHBCMPRT-DET-KIND.
003070     MOVE WK-C-COMPL-DET-WKLD-NAME (WK-X-COMPL-DET-IDX)
003080          TO CHBCMPRT-DET-WKLD-NAME.
003090     MOVE WK-C-COMPL-DET-STATUS (WK-X-COMPL-DET-IDX)
003100          TO CHBCMPRT-DET-STATUS.
003110     WRITE CHBCMPRT-REC FROM CHBCMPRT-DETAIL-LINE.
003120     ADD 1 TO WK-N-COMPL-WRITE-CT.
003130*
003140 C310-PRINT-ONE-DETAIL-EX.
003150     EXIT.
003160*
003170*----------------------------------------------------------------*
003180 Y900-ABNORMAL-TERMINATION.
003190*----------------------------------------------------------------*
003200     PERFORM Z000-END-PROGRAM-ROUTINE
003210        THRU Z099-END-PROGRAM-ROUTINE-EX.
003220     STOP RUN.
003230*
003240*----------------------------------------------------------------*
003250 Z000-END-PROGRAM-ROUTINE.
003260*----------------------------------------------------------------*
003270     DISPLAY "CHBCOMPL - INVENTORY ROWS READ - " WK-N-COMPL-READ-C
003280     DISPLAY "CHBCOMPL - REPORT LINES WR.     - "
003290              WK-N-COMPL-WRITE-CT.
003300     CLOSE CHBWLINV CHBCMPRT.
003310*
003320*================================================================*
003330 Z099-END-PROGRAM-ROUTINE-EX.
003340*================================================================*
003350     EXIT.
003360*
003370******************************************************************
003380*************** END OF PROGRAM SOURCE - CHBCOMPL ***************
003390******************************************************************
