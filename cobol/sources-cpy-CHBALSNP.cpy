000100* CHBALSNP.cpybk
000110     05 CHBALSNP-RECORD      PIC X(160).
000120* I-O FORMAT:CHBALSNPR  FROM FILE CHBALSNP   OF LIBRARY CHBLIB
000130*
000140* ALLOCATION-SNAPSHOT-RECORD - OUTPUT OF CHBPRICE, INPUT TO
000150* CHBBUDGT, CHBTOPOF, CHBALLOC, CHBTOPAP.  ONE PER DISTINCT
000160* GROUP KEY WITHIN EACH OF THE TEAM/NAMESPACE/APP TABLES.
000170     05 CHBALSNPR  REDEFINES CHBALSNP-RECORD.
000180     06 CHBALSNP-SNAPSHOT-ID        PIC X(36).
000190*                        GROUP-TYPE + WINDOW-START + GROUP-KEY
000200     06 CHBALSNP-WINDOW-START       PIC X(20).
000210*                        ISO-8601 WINDOW START
000220     06 CHBALSNP-WINDOW-END         PIC X(20).
000230*                        ISO-8601 WINDOW END
000240     06 CHBALSNP-GROUP-TYPE         PIC X(09).
000250*                        TEAM / NAMESPACE / APP
000260     06 CHBALSNP-GROUP-KEY          PIC X(30).
000270*                        TEAM NAME, NAMESPACE, OR APP NAME
000280     06 CHBALSNP-CPU-MCPU           PIC 9(11).
000290*                        ACCUMULATED CPU REQUEST-MCPU
000300     06 CHBALSNP-MEM-MIB            PIC 9(11).
000310*                        ACCUMULATED MEMORY REQUEST-MIB
000320     06 CHBALSNP-CPU-COST-UNITS     PIC S9(9)V9(4) COMP-3.
000330*                        ACCUMULATED PRICED CPU COST
000340     06 CHBALSNP-MEM-COST-UNITS     PIC S9(9)V9(4) COMP-3.
000350*                        ACCUMULATED PRICED MEMORY COST
000360     06 CHBALSNP-TOTAL-COST-UNITS   PIC S9(9)V9(4) COMP-3.
000370*                        CPU-COST-UNITS + MEM-COST-UNITS
000380     06 FILLER                      PIC X(02).
000390*****************************************************************
000400* AMENDMENT HISTORY:
000410*****************************************************************
000420* CHB005  21/03/1991 RFONG  - INITIAL VERSION
000430* CHB018  19/10/1998 LKOH   - Y2K - WINDOW-START/END ALREADY
000440*                             HELD AS FULL ISO-8601 TEXT, NO
000450*                             2-DIGIT YEAR FIELDS, NO CHANGE.
000460*****************************************************************
