000100* CHBBUDRC.cpybk
000110     05 CHBBUDRC-RECORD      PIC X(240).
000120* I-O FORMAT:CHBBUDRCR  FROM FILE CHBBUDRC   OF LIBRARY CHBLIB
000130*
000140* BUDGET-RECORD - INPUT TO CHBBUDVL (VALIDATE/CREATE) AND
000150* CHBBUDGT (THRESHOLD EVALUATION).
000160     05 CHBBUDRCR  REDEFINES CHBBUDRC-RECORD.
000170     06 CHBBUDRC-BUDGET-ID          PIC X(36).
000180*                        BUDGET SURROGATE KEY
000190     06 CHBBUDRC-BUDGET-NAME        PIC X(50).
000200*                        HUMAN-READABLE NAME (REQUIRED)
000210     06 CHBBUDRC-SELECTOR-TYPE      PIC X(09).
000220*                        TEAM OR NAMESPACE (REQUIRED)
000230     06 CHBBUDRC-SELECTOR-KEY       PIC X(30).
000240*                        LABEL NAME USED FOR SELECTOR (INFO)
000250     06 CHBBUDRC-SELECTOR-VALUE     PIC X(30).
000260*                        TEAM NAME OR NAMESPACE THE BUDGET HITS
000270     06 CHBBUDRC-PERIOD             PIC X(07).
000280*                        DAILY / WEEKLY / MONTHLY (REQUIRED)
000290     06 CHBBUDRC-CPU-MCPU-LIMIT     PIC 9(11).
000300*                        BUDGET'S CPU LIMIT, MILLICORES
000310     06 CHBBUDRC-MEM-MIB-LIMIT      PIC 9(11).
000320*                        BUDGET'S MEMORY LIMIT, MIB
000330     06 CHBBUDRC-WARN-PERCENT       PIC 9(03).
000340*                        WARN THRESHOLD PCT OF LIMIT (DFLT 80)
000350     06 CHBBUDRC-ENABLED            PIC X(01).
000360         88  CHBBUDRC-IS-ENABLED        VALUE "Y".
000370         88  CHBBUDRC-IS-DISABLED       VALUE "N".
000380     06 CHBBUDRC-WEBHOOK-SECRET-NAME PIC X(50).
000390*                        SECRET HOLDING ALERT WEBHOOK URL
000400*                        (CARRIED THROUGH ONLY - NOT DELIVERED)
000410     06 FILLER                      PIC X(02).
000420*****************************************************************
000430* HISTORY OF MODIFICATION:
000440*****************************************************************
000450* MOD.#   INIT    DATE        DESCRIPTION
000460* ------  ------  ----------  -----------------------------------
000470* CHB006  RFONG   22/03/1991  INITIAL VERSION
000480* CHB052  TSEEN   14/02/2007  ADDED WEBHOOK-SECRET-NAME FOR THE
000490*                             ALERT DELIVERY PROJECT PHASE 2
000500*****************************************************************
