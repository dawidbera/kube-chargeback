000100*****************************************************************
000110* CHBTOFR - TOP-OFFENDER-RECORD / TOP-APPS-REPORT LINKAGE AREA
000120* USED BY CHBTOPOF (CALLED), CHBBUDGT (CALLER), CHBTOPAP (REPORT)
000130*****************************************************************
000140* TAG    DATE      DEV    DESCRIPTION
000150* ------ --------- ------ ------------------------------------
000160* CHB009 29/03/1991 RFONG INITIAL VERSION - BANK RATE LIMIT
000170*                          LOOKUP LINKAGE, ADAPTED HERE FOR THE
000180*                          CHARGEBACK TOP-OFFENDER LOOKUP.
000190*****************************************************************
000200     01  WK-C-TOFR-RECORD.
000210         10  WK-C-TOFR-OPTION           PIC 9(01) COMP.
000220             88  WK-C-TOFR-TEAM-SCOPE        VALUE 1.
000230             88  WK-C-TOFR-NAMESPACE-SCOPE   VALUE 2.
000240         10  WK-C-TOFR-SCOPE-VALUE       PIC X(30).
000250         10  WK-C-TOFR-PERIOD-START      PIC X(20).
000260         10  WK-C-TOFR-PERIOD-END        PIC X(20).
000270         10  WK-C-TOFR-RANK-COUNT        PIC 9(01) COMP.
000280         10  WK-C-TOFR-RANK OCCURS 5 TIMES.
000290             15  WK-C-TOFR-APP-NAME          PIC X(30).
000300             15  WK-C-TOFR-CPU-MCPU           PIC 9(11).
000310             15  WK-C-TOFR-MEM-MIB            PIC 9(11).
000320             15  WK-C-TOFR-TOTAL-COST-UNITS
000321                 PIC S9(9)V9(4) COMP-3.
000330         10  FILLER                      PIC X(04).
