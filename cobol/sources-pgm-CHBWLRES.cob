000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBWLRES.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   11 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  WORKLOAD RESOURCE AGGREGATION.  READS THE
000210*               WORKLOAD-HEADER JOURNAL, ACCUMULATES ITS
000220*               CONTAINER DETAIL RECORDS ON THE CONTROL BREAK
000230*               OF WORKLOAD-NAME, MULTIPLIES THE ACCUMULATED
000240*               TOTALS BY REPLICAS, DERIVES THE COMPLIANCE
000250*               STATUS, AND WRITES ONE WORKLOAD-SNAPSHOT PER
000260*               WORKLOAD FOR CHBPRICE TO COST OUT.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310*  CHB001 - RFONG   - 11/03/1991 - INITIAL VERSION
000320*  CHB015 - LKOH    - 04/01/1998 - Y2K REVIEW - NO 2-DIGIT YEAR
000330*                                  FIELDS IN THIS PROGRAM, NO
000340*                                  CHANGE REQUIRED
000350*  CHB048 - ACHEN   - 22/06/2006 - CHB-TICKET-00931 - A CONTAINER
000360*                                  MISSING BOTH CPU AND MEM
000370*                                  REQUEST/LIMIT NOW FOLDS INTO
000380*                                  A SINGLE WORKLOAD-LEVEL FLAG
000390*                                  RATHER THAN PER-RESOURCE
000400*  CHB073 - TSEEN   - 30/04/2014 - CHB-TICKET-02301 - REPLICAS
000410*                                  OF ZERO NOW DEFAULTS TO 1
000420*                                  (DAEMONSET/JOB WORKLOADS)
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000520                    LOCAL-DATA IS LOCAL-DATA-AREA
000530                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT CHBWLHDR ASSIGN TO DATABASE-CHBWLHDR
000580            ORGANIZATION      IS SEQUENTIAL
000590            FILE STATUS       IS WK-C-FILE-STATUS.
000600     SELECT CHBCNTR  ASSIGN TO DATABASE-CHBCNTR
000610            ORGANIZATION      IS SEQUENTIAL
000620            FILE STATUS       IS WK-C-FILE-STATUS2.
000630     SELECT CHBWLSNP ASSIGN TO DATABASE-CHBWLSNP
000640            ORGANIZATION      IS SEQUENTIAL
000650            FILE STATUS       IS WK-C-FILE-STATUS3.
000660*
000670 EJECT
000680***************
000690 DATA DIVISION.
000700***************
000710 FILE SECTION.
000720***************
000730 FD  CHBWLHDR
000740     LABEL RECORDS ARE OMITTED
000750     DATA RECORD IS CHBWLHDR-REC.
000760 01  CHBWLHDR-REC.
000770     COPY DDS-ALL-FORMATS OF CHBWLHDR.
000780 01  CHBWLHDR-REC-1.
000790     COPY CHBWLHDR.
000800*
000810 FD  CHBCNTR
000820     LABEL RECORDS ARE OMITTED
000830     DATA RECORD IS CHBCNTR-REC.
000840 01  CHBCNTR-REC.
000850     COPY DDS-ALL-FORMATS OF CHBCNTR.
000860 01  CHBCNTR-REC-1.
000870     COPY CHBCNTR.
000880*
000890 FD  CHBWLSNP
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS CHBWLSNP-REC.
000920 01  CHBWLSNP-REC.
000930     COPY DDS-ALL-FORMATS OF CHBWLSNP.
000940 01  CHBWLSNP-REC-1.
000950     COPY CHBWLSNP.
000960*
000970*************************
000980 WORKING-STORAGE SECTION.
000990*************************
001000 01  FILLER              PIC X(24)  VALUE
001010     "** PROGRAM CHBWLRES  **".
001020*
001030 01 WK-C-COMMON.
001040     COPY CHBCMWS.
001050     05 FILLER                  PIC X(04).
001060 01 WK-C-COMMON2.
001070     05 WK-C-FILE-STATUS2      PIC XX.
001080         88 WK-C-SUCCESSFUL2       VALUE "00".
001090         88 WK-C-END-OF-FILE2      VALUE "10".
001100     05 WK-C-FILE-STATUS3      PIC XX.
001110         88 WK-C-SUCCESSFUL3       VALUE "00".
001120     05 FILLER                 PIC X(02).
001130 01 WK-C-COMMON2-ALT REDEFINES WK-C-COMMON2.
001140     05 FILLER                 PIC X(06).
001150*
001160 01 WK-C-WLRES-SWITCHES.
001170     05 WK-C-HDR-EOF-SW        PIC X(01) VALUE "N".
001180         88 WK-C-HDR-EOF           VALUE "Y".
001190     05 WK-C-CNTR-EOF-SW       PIC X(01) VALUE "N".
001200         88 WK-C-CNTR-EOF          VALUE "Y".
001210     05 WK-C-CNTR-BREAK-SW     PIC X(01) VALUE "N".
001220         88 WK-C-CNTR-BREAK        VALUE "Y".
001230     05 WK-C-WLRES-MISS-REQ-SW PIC X(01) VALUE "N".
001240         88 WK-C-WLRES-MISS-REQ    VALUE "Y".
001250     05 WK-C-WLRES-MISS-LIM-SW PIC X(01) VALUE "N".
001260         88 WK-C-WLRES-MISS-LIM    VALUE "Y".
001270     05 FILLER                 PIC X(03).
001280 01 WK-C-WLRES-SWTBL REDEFINES WK-C-WLRES-SWITCHES.
001290     05 FILLER                 PIC X(08).
001300*
001310 01 WK-C-WLRES-SAVE-KEY        PIC X(50) VALUE SPACES.
001320*
001330 01 WK-C-WLRES-TOTALS.
001340     05 WK-N-WLRES-CPU-REQ-TOT  PIC 9(11) COMP   VALUE 0.
001350     05 WK-N-WLRES-MEM-REQ-TOT  PIC 9(11) COMP   VALUE 0.
001360     05 WK-N-WLRES-REPLICAS     PIC 9(04) COMP   VALUE 0.
001370     05 FILLER                  PIC X(04).
001380 01 WK-C-WLRES-TOTALS-ALT REDEFINES WK-C-WLRES-TOTALS.
001390     05 FILLER                  PIC X(23).
001400*
001410 01 WK-C-WLRES-COUNTERS.
001420     05 WK-N-WLRES-HEADER-CT    PIC 9(07) COMP VALUE 0.
001430     05 WK-N-WLRES-CNTR-CT      PIC 9(07) COMP VALUE 0.
001440     05 FILLER                  PIC X(04).
001450*
001460 EJECT
001470****************************************************
001480 PROCEDURE DIVISION.
001490****************************************************
001500 MAIN-MODULE.
001510     PERFORM A000-START-PROGRAM-ROUTINE
001520        THRU A099-START-PROGRAM-ROUTINE-EX.
001530     PERFORM B000-MAIN-PROCESSING
001540        THRU B999-MAIN-PROCESSING-EX.
001550     PERFORM Z000-END-PROGRAM-ROUTINE
001560        THRU Z099-END-PROGRAM-ROUTINE-EX.
001570 STOP RUN.
001580*
001590*----------------------------------------------------------------*
001600 A000-START-PROGRAM-ROUTINE.
001610*----------------------------------------------------------------*
001620     OPEN INPUT  CHBWLHDR CHBCNTR.
001630     OPEN OUTPUT CHBWLSNP.
001640     IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
001650           OR NOT WK-C-SUCCESSFUL3
001660        DISPLAY "CHBWLRES - OPEN FILE ERROR"
001670        PERFORM Y900-ABNORMAL-TERMINATION
001680     END-IF.
001690     PERFORM B100-READ-HEADER THRU B100-READ-HEADER-EX.
001700     PERFORM B200-READ-CONTAINER THRU B200-READ-CONTAINER-EX.
001710*
001720*================================================================*
001730 A099-START-PROGRAM-ROUTINE-EX.
001740*================================================================*
001750     EXIT.
001760*
001770*----------------------------------------------------------------*
001780 B000-MAIN-PROCESSING.
001790*----------------------------------------------------------------*
001800*    DRIVES THE HEADER/CONTAINER CONTROL BREAK.  ONE PASS OF
001810*    THIS PARAGRAPH PROCESSES ONE WORKLOAD HEADER AND ALL OF
001820*    ITS ADJACENT CONTAINER DETAIL RECORDS.  CHB001.
001830     PERFORM B300-PROCESS-ONE-WORKLOAD
001840        THRU B300-PROCESS-ONE-WORKLOAD-EX
001850        UNTIL WK-C-HDR-EOF.
001860*
001870*================================================================*
001880 B999-MAIN-PROCESSING-EX.
001890*================================================================*
001900     EXIT.
001910*
001920*----------------------------------------------------------------*
001930 B100-READ-HEADER.
001940*----------------------------------------------------------------*
001950     READ CHBWLHDR NEXT RECORD
001960        AT END SET WK-C-HDR-EOF-SW TO "Y"
001970     END-READ.
001980     IF NOT WK-C-HDR-EOF
001990        ADD 1 TO WK-N-WLRES-HEADER-CT
002000        MOVE CHBWLHDR-WORKLOAD-NAME TO WK-C-WLRES-SAVE-KEY
002010     END-IF.
002020*
002030 B100-READ-HEADER-EX.
002040     EXIT.
002050*
002060*----------------------------------------------------------------*
002070 B200-READ-CONTAINER.
002080*----------------------------------------------------------------*
002090     READ CHBCNTR NEXT RECORD
002100        AT END SET WK-C-CNTR-EOF-SW TO "Y"
002110     END-READ.
002120     IF NOT WK-C-CNTR-EOF
002130        ADD 1 TO WK-N-WLRES-CNTR-CT
002140     END-IF.
002150*
002160 B200-READ-CONTAINER-EX.
002170     EXIT.
002180*
002190*----------------------------------------------------------------*
002200 B300-PROCESS-ONE-WORKLOAD.
002210*----------------------------------------------------------------*
002220     MOVE ZERO TO WK-N-WLRES-CPU-REQ-TOT WK-N-WLRES-MEM-REQ-TOT.
002230     MOVE "N"  TO WK-C-WLRES-MISS-REQ-SW WK-C-WLRES-MISS-LIM-SW.
002240     MOVE "N"  TO WK-C-CNTR-BREAK-SW.
002250     PERFORM C100-ACCUM-CONTAINERS
002260        THRU C100-ACCUM-CONTAINERS-EX
002270        UNTIL WK-C-CNTR-BREAK OR WK-C-CNTR-EOF.
002280     PERFORM C200-DERIVE-COMPLIANCE
002290        THRU C200-DERIVE-COMPLIANCE-EX.
002300     PERFORM C300-WRITE-SNAPSHOT
002310        THRU C300-WRITE-SNAPSHOT-EX.
002320     PERFORM B100-READ-HEADER THRU B100-READ-HEADER-EX.
002330*
002340 B300-PROCESS-ONE-WORKLOAD-EX.
002350     EXIT.
002360*
002370*----------------------------------------------------------------*
002380 C100-ACCUM-CONTAINERS.
002390*----------------------------------------------------------------*
002400*    A CONTAINER CONTRIBUTES MISSING-REQ IF IT LACKS EITHER
002410*    RESOURCE REQUEST, MISSING-LIM IF IT LACKS EITHER LIMIT.
002420*    THE FLAGS ARE WORKLOAD-SCOPED - ONE OFFENDING CONTAINER
002430*    TRIPS THEM FOR THE WHOLE WORKLOAD.  CHB048.
002440     IF CHBCNTR-WORKLOAD-NAME NOT = WK-C-WLRES-SAVE-KEY
002450        SET WK-C-CNTR-BREAK-SW TO "Y"
002460     ELSE
002470        IF CHBCNTR-CPU-REQ-YES
002480           ADD CHBCNTR-CPU-REQUEST-MCPU TO WK-N-WLRES-CPU-REQ-TOT
002490        END-IF
002500        IF CHBCNTR-MEM-REQ-YES
002510           ADD CHBCNTR-MEM-REQUEST-MIB TO WK-N-WLRES-MEM-REQ-TOT
002520        END-IF
002530        IF CHBCNTR-CPU-REQ-NO OR CHBCNTR-MEM-REQ-NO
002540           SET WK-C-WLRES-MISS-REQ-SW TO "Y"
002550        END-IF
002560        IF CHBCNTR-CPU-LIM-NO OR CHBCNTR-MEM-LIM-NO
002570           SET WK-C-WLRES-MISS-LIM-SW TO "Y"
002580        END-IF
002590        PERFORM B200-READ-CONTAINER THRU B200-READ-CONTAINER-EX
002600     END-IF.
002610*
002620 C100-ACCUM-CONTAINERS-EX.
002630     EXIT.
002640*
002650*----------------------------------------------------------------*
002660 C200-DERIVE-COMPLIANCE.
002670*----------------------------------------------------------------*
002680*    MULTIPLY THE ACCUMULATED TOTALS BY REPLICAS (DEFAULT 1
002690*    WHEN THE HEADER CARRIES ZERO - CHB073) AND DERIVE THE
002700*    COMPLIANCE STATUS ENUMERATION.
002710     MOVE CHBWLHDR-REPLICAS TO WK-N-WLRES-REPLICAS.
002720     IF WK-N-WLRES-REPLICAS = 0
002730        MOVE 1 TO WK-N-WLRES-REPLICAS
002740     END-IF.
002750     COMPUTE WK-N-WLRES-CPU-REQ-TOT =
002760        WK-N-WLRES-CPU-REQ-TOT * WK-N-WLRES-REPLICAS.
002770     COMPUTE WK-N-WLRES-MEM-REQ-TOT =
002780        WK-N-WLRES-MEM-REQ-TOT * WK-N-WLRES-REPLICAS.
002790     IF WK-C-WLRES-MISS-REQ AND WK-C-WLRES-MISS-LIM
002800        MOVE "BOTH_MISSING"    TO CHBWLSNP-COMPLIANCE-STATUS
002810     ELSE
002820        IF WK-C-WLRES-MISS-REQ
002830           MOVE "MISSING_REQUESTS" TO CHBWLSNP-COMPLIANCE-STATUS
002840        ELSE
002850           IF WK-C-WLRES-MISS-LIM
002860              MOVE "MISSING_LIMITS" TO CHBWLSNP-COMPLIANCE-STATUS
002870           ELSE
002880              MOVE "OK" TO CHBWLSNP-COMPLIANCE-STATUS
002890           END-IF
002900        END-IF
002910     END-IF.
002920*
002930 C200-DERIVE-COMPLIANCE-EX.
002940     EXIT.
002950*
002960*----------------------------------------------------------------*
002970 C300-WRITE-SNAPSHOT.
002980*----------------------------------------------------------------*
002990     MOVE CHBWLHDR-NAMESPACE     TO CHBWLSNP-NAMESPACE.
003000     MOVE CHBWLHDR-KIND          TO CHBWLSNP-KIND.
003010     MOVE CHBWLHDR-WORKLOAD-NAME TO CHBWLSNP-WORKLOAD-NAME.
003020     MOVE CHBWLHDR-TEAM-LABEL    TO CHBWLSNP-TEAM-LABEL.
003030     MOVE CHBWLHDR-APP-LABEL     TO CHBWLSNP-APP-LABEL.
003040     MOVE WK-N-WLRES-CPU-REQ-TOT TO CHBWLSNP-CPU-REQ-TOTAL-MCPU.
003050     MOVE WK-N-WLRES-MEM-REQ-TOT TO CHBWLSNP-MEM-REQ-TOTAL-MIB.
003060     MOVE CHBWLHDR-DURATION-HOURS TO CHBWLSNP-DURATION-HOURS.
003070     WRITE CHBWLSNP-REC-1.
003080*
003090 C300-WRITE-SNAPSHOT-EX.
003100     EXIT.
003110*
003120*----------------------------------------------------------------*
003130 Y900-ABNORMAL-TERMINATION.
003140*----------------------------------------------------------------*
003150     PERFORM Z000-END-PROGRAM-ROUTINE
003160        THRU Z099-END-PROGRAM-ROUTINE-EX.
003170     STOP RUN.
003180*
003190*----------------------------------------------------------------*
003200 Z000-END-PROGRAM-ROUTINE.
003210*----------------------------------------------------------------*
003220     DISPLAY "CHBWLRES - HEADERS READ  - " WK-N-WLRES-HEADER-CT.
003230     DISPLAY "CHBWLRES - CONTAINERS RD - " WK-N-WLRES-CNTR-CT.
003240     CLOSE CHBWLHDR CHBCNTR CHBWLSNP.
003250*
003260*================================================================*
003270 Z099-END-PROGRAM-ROUTINE-EX.
003280*================================================================*
003290     EXIT.
003300*
003310******************************************************************
003320*************** END OF PROGRAM SOURCE - CHBWLRES ***************
003330******************************************************************
