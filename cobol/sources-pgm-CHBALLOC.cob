000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CHBALLOC.
000140 AUTHOR.         R FONG.
000150 INSTALLATION.   CHARGEBACK SYSTEMS - BATCH UNIT.
000160 DATE-WRITTEN.   02 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       CHARGEBACK BATCH - RESTRICTED - SEE SECLASS01.
000190*
000200*DESCRIPTION :  ALLOCATION REPORT AGGREGATION.  GIVEN A WINDOW
000210*               AND A GROUP-TYPE, SUMS ALLOCATION SNAPSHOTS BY
000220*               GROUP-KEY AND PRINTS ONE LINE PER DISTINCT KEY.
000230*               NO SUB-TOTALS BEYOND THE PER-KEY SUM.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280*  CHB011 - RFONG   - 02/04/1991 - INITIAL VERSION
000290*  CHB027 - LKOH    - 18/12/1998 - Y2K NO-OP - WINDOW FIELDS ARE
000300*                                  ALREADY FULL ISO-8601 TEXT,
000310*                                  CONFIRMED NO 2-DIGIT YEAR
000320*                                  COMPARES IN THIS PROGRAM
000330*  CHB058 - ACHEN   - 09/08/2008 - CHB-TICKET-00710 - RUN
000340*                                  PARAMETERS (FROM/TO/GROUP-
000350*                                  TYPE) MOVED OUT OF THE JCL
000360*                                  OVERRIDE CARDS AND HELD HERE
000370*                                  AS WORKING-STORAGE LITERALS
000380*                                  PENDING A PARM-CARD FACILITY
000390*----------------------------------------------------------------*
000400 EJECT
000410**********************
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-AS400.
000460 OBJECT-COMPUTER.  IBM-AS400.
000470 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000480                    LOCAL-DATA IS LOCAL-DATA-AREA
000490                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CHBALSNP ASSIGN TO DATABASE-CHBALSNP
000540            ORGANIZATION      IS SEQUENTIAL
000550            FILE STATUS       IS WK-C-FILE-STATUS.
000560     SELECT CHBALRPT ASSIGN TO DATABASE-CHBALRPT
000570            ORGANIZATION      IS SEQUENTIAL
000580            FILE STATUS       IS WK-C-FILE-STATUS2.
000590*
000600 EJECT
000610***************
000620 DATA DIVISION.
000630***************
000640 FILE SECTION.
000650***************
000660 FD  CHBALSNP
000670     LABEL RECORDS ARE OMITTED
000680     DATA RECORD IS CHBALSNP-REC.
000690 01  CHBALSNP-REC.
000700     COPY DDS-ALL-FORMATS OF CHBALSNP.
000710 01  CHBALSNP-REC-1.
000720     COPY CHBALSNP.
000730*
000740 FD  CHBALRPT
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS CHBALRPT-REC.
000770 01  CHBALRPT-REC               PIC X(100).
000780 01  CHBALRPT-REC-1.
000790     05  CHBALRPT-GROUP-KEY         PIC X(30).
000800     05  FILLER                     PIC X(01).
000810     05  CHBALRPT-CPU-MCPU          PIC ZZZZZZZZZZ9.
000820     05  FILLER                     PIC X(01).
000830     05  CHBALRPT-MEM-MIB           PIC ZZZZZZZZZZ9.
000840     05  FILLER                     PIC X(01).
000850     05  CHBALRPT-CPU-COST          PIC ZZZZZZZZZ9.9999.
000860     05  FILLER                     PIC X(01).
000870     05  CHBALRPT-MEM-COST          PIC ZZZZZZZZZ9.9999.
000880     05  FILLER                     PIC X(01).
000890     05  CHBALRPT-TOTAL-COST        PIC ZZZZZZZZZ9.9999.
000900*
000910*************************
000920 WORKING-STORAGE SECTION.
000930*************************
000940 01  FILLER              PIC X(24)  VALUE
000950     "** PROGRAM CHBALLOC  **".
000960*
000970 01 WK-C-COMMON.
000980     COPY CHBCMWS.
000990     05 FILLER                  PIC X(04).
001000 01 WK-C-COMMON2.
001010     05 WK-C-FILE-STATUS2      PIC XX.
001020         88 WK-C-SUCCESSFUL2       VALUE "00".
001030     05 FILLER                 PIC X(04).
001040*
001050*----------------------------------------------------------------*
001060*    RUN PARAMETERS.  CHB058 - HELD AS COMPILE-TIME LITERALS
001070*    PENDING A PARM-CARD FACILITY.
001080*----------------------------------------------------------------*
001090 01 WK-C-ALLOC-PARMS.
001100     05 WK-C-ALLOC-FROM        PIC X(20)
001110                VALUE "2026-01-01T00:00:00Z".
001120     05 WK-C-ALLOC-TO          PIC X(20)
001130                VALUE "2026-12-31T23:59:59Z".
001140     05 WK-C-ALLOC-GRP-TYPE    PIC X(09) VALUE "NAMESPACE".
001150     05 FILLER                 PIC X(03).
001160 01 WK-C-ALLOC-PARMS-ALT REDEFINES WK-C-ALLOC-PARMS.
001170     05 FILLER                 PIC X(52).
001180*
001190 01 WK-C-ALLOC-SWITCHES.
001200     05 WK-C-ASN-EOF-SW        PIC X(01) VALUE "N".
001210         88 WK-C-ASN-EOF           VALUE "Y".
001220     05 WK-C-ALLOC-SKIP-SW     PIC X(01) VALUE "N".
001230         88 WK-C-ALLOC-SKIP        VALUE "Y".
001240     05 FILLER                 PIC X(06).
001250*
001260*----------------------------------------------------------------*
001270*    GROUP-KEY CONTROL-TOTAL TABLE.  BUILT DYNAMICALLY AS KEYS
001280*    ARE ENCOUNTERED, SO A PLAIN SERIAL SEARCH IS USED RATHER
001290*    THAN SEARCH ALL (WHICH REQUIRES A PRE-SORTED TABLE) - SEE
001300*    THE SAME TREATMENT IN CHBPRICE.  CHB011.
001310*----------------------------------------------------------------*
001320 01 WK-C-ALLOC-GRP-TBL.
001330     05 WK-N-ALLOC-GRP-COUNT   PIC 9(04) COMP VALUE 0.
001340     05 WK-C-ALLOC-GRP-ENTRY OCCURS 500 TIMES
001350                              INDEXED BY WK-X-ALLOC-GRP-IDX.
001360         10  WK-C-ALLOC-GRP-KEY      PIC X(30).
001370         10  WK-N-ALLOC-GRP-CPU      PIC 9(11) COMP.
001380         10  WK-N-ALLOC-GRP-MEM      PIC 9(11) COMP.
001390         10  WK-N-ALLOC-GRP-CPU-CST  PIC S9(9)V9(4) COMP-3.
001400         10  WK-N-ALLOC-GRP-MEM-CST  PIC S9(9)V9(4) COMP-3.
001410         10  WK-N-ALLOC-GRP-TOT-CST  PIC S9(9)V9(4) COMP-3.
001420 01 WK-C-ALLOC-GRP-TBL-ALT REDEFINES WK-C-ALLOC-GRP-TBL.
001430     05 FILLER                 PIC X(4) .
001440     05 FILLER                 PIC X(62) OCCURS 500 TIMES.
001450*
001460 01 WK-C-ALLOC-COUNTERS.
001470     05 WK-N-ALLOC-READ-CT     PIC 9(07) COMP VALUE 0.
001480     05 WK-N-ALLOC-WRITE-CT    PIC 9(07) COMP VALUE 0.
001490     05 FILLER                 PIC X(04).
001500 01 WK-C-ALLOC-COUNTERS-ALT REDEFINES WK-C-ALLOC-COUNTERS.
001510     05 FILLER                 PIC X(16).
001520*
001530 EJECT
001540****************************************************
001550 PROCEDURE DIVISION.
001560****************************************************
001570 MAIN-MODULE.
001580     PERFORM A000-START-PROGRAM-ROUTINE
001590        THRU A099-START-PROGRAM-ROUTINE-EX.
001600     IF NOT WK-C-ALLOC-SKIP
001610        PERFORM B000-MAIN-PROCESSING
001620           THRU B999-MAIN-PROCESSING-EX
001630     ELSE
001640        DISPLAY "CHBALLOC - MISSING FROM/TO/GROUP-TYPE - SKIPPED"
001650     END-IF.
001660     PERFORM Z000-END-PROGRAM-ROUTINE
001670        THRU Z099-END-PROGRAM-ROUTINE-EX.
001680 STOP RUN.
001690*
001700*----------------------------------------------------------------*
001710 A000-START-PROGRAM-ROUTINE.
001720*----------------------------------------------------------------*
001730     MOVE "N" TO WK-C-ALLOC-SKIP-SW.
001740     IF WK-C-ALLOC-FROM = SPACES
001750        OR WK-C-ALLOC-TO = SPACES
001760        OR WK-C-ALLOC-GRP-TYPE = SPACES
001770        SET WK-C-ALLOC-SKIP TO TRUE
001780     END-IF.
001790     IF NOT WK-C-ALLOC-SKIP
001800        OPEN INPUT  CHBALSNP
001810        OPEN OUTPUT CHBALRPT
001820        IF NOT WK-C-SUCCESSFUL OR NOT WK-C-SUCCESSFUL2
001830           DISPLAY "CHBALLOC - OPEN FILE ERROR"
001840           PERFORM Y900-ABNORMAL-TERMINATION
001850        END-IF
001860     END-IF.
001870*
001880*================================================================*
001890 A099-START-PROGRAM-ROUTINE-EX.
001900*================================================================*
001910     EXIT.
001920*
001930*----------------------------------------------------------------*
001940 B000-MAIN-PROCESSING.
001950*----------------------------------------------------------------*
001960     READ CHBALSNP NEXT RECORD
001970        AT END SET WK-C-ASN-EOF-SW TO "Y"
001980     END-READ.
001990     PERFORM B100-ACCUM-ONE-SNAPSHOT
002000        THRU B100-ACCUM-ONE-SNAPSHOT-EX
002010        UNTIL WK-C-ASN-EOF.
002020     PERFORM C100-PRINT-REPORT
002030        THRU C100-PRINT-REPORT-EX
002040        VARYING WK-X-ALLOC-GRP-IDX FROM 1 BY 1
002050        UNTIL WK-X-ALLOC-GRP-IDX > WK-N-ALLOC-GRP-COUNT.
002060*
002070*================================================================*
002080 B999-MAIN-PROCESSING-EX.
002090*================================================================*
002100     EXIT.
002110*
002120*----------------------------------------------------------------*
002130 B100-ACCUM-ONE-SNAPSHOT.
002140*----------------------------------------------------------------*
002150     ADD 1 TO WK-N-ALLOC-READ-CT.
002160     IF CHBALSNP-GROUP-TYPE = WK-C-ALLOC-GRP-TYPE
002170        AND CHBALSNP-WINDOW-START >= WK-C-ALLOC-FROM
002180        AND CHBALSNP-WINDOW-START <= WK-C-ALLOC-TO
002190        PERFORM B110-FIND-OR-ADD-GROUP
002200           THRU B110-FIND-OR-ADD-GROUP-EX
002210     END-IF.
002220     READ CHBALSNP NEXT RECORD
002230        AT END SET WK-C-ASN-EOF-SW TO "Y"
002240     END-READ.
002250*
002260 B100-ACCUM-ONE-SNAPSHOT-EX.
002270     EXIT.
002280*
002290*----------------------------------------------------------------*
002300 B110-FIND-OR-ADD-GROUP.
002310*----------------------------------------------------------------*
002320     SET WK-X-ALLOC-GRP-IDX TO 1.
002330     SEARCH WK-C-ALLOC-GRP-ENTRY
002340        AT END
002350           PERFORM B120-ADD-GROUP-ENTRY
002360              THRU B120-ADD-GROUP-ENTRY-EX
002370        WHEN WK-C-ALLOC-GRP-KEY (WK-X-ALLOC-GRP-IDX) =
002380             CHBALSNP-GROUP-KEY
002390           PERFORM B130-UPDATE-GROUP-ENTRY
002400              THRU B130-UPDATE-GROUP-ENTRY-EX
002410     END-SEARCH.
002420*
002430 B110-FIND-OR-ADD-GROUP-EX.
002440     EXIT.
002450*
002460*----------------------------------------------------------------*
002470 B120-ADD-GROUP-ENTRY.
002480*----------------------------------------------------------------*
002490     ADD 1 TO WK-N-ALLOC-GRP-COUNT.
002500     SET WK-X-ALLOC-GRP-IDX TO WK-N-ALLOC-GRP-COUNT.
002510     MOVE CHBALSNP-GROUP-KEY
002520          TO WK-C-ALLOC-GRP-KEY (WK-X-ALLOC-GRP-IDX).
002530     MOVE ZERO TO WK-N-ALLOC-GRP-CPU     (WK-X-ALLOC-GRP-IDX)
002540                  WK-N-ALLOC-GRP-MEM     (WK-X-ALLOC-GRP-IDX)
002550                  WK-N-ALLOC-GRP-CPU-CST (WK-X-ALLOC-GRP-IDX)
002560                  WK-N-ALLOC-GRP-MEM-CST (WK-X-ALLOC-GRP-IDX)
002570                  WK-N-ALLOC-GRP-TOT-CST (WK-X-ALLOC-GRP-IDX).
002580     PERFORM B130-UPDATE-GROUP-ENTRY
002590        THRU B130-UPDATE-GROUP-ENTRY-EX.
002600*
002610 B120-ADD-GROUP-ENTRY-EX.
002620     EXIT.
002630*
002640*----------------------------------------------------------------*
002650 B130-UPDATE-GROUP-ENTRY.
002660*----------------------------------------------------------------*
002670     ADD CHBALSNP-CPU-MCPU
002680         TO WK-N-ALLOC-GRP-CPU     (WK-X-ALLOC-GRP-IDX).
002690     ADD CHBALSNP-MEM-MIB
002700         TO WK-N-ALLOC-GRP-MEM     (WK-X-ALLOC-GRP-IDX).
002710     ADD CHBALSNP-CPU-COST-UNITS
002720         TO WK-N-ALLOC-GRP-CPU-CST (WK-X-ALLOC-GRP-IDX).
002730     ADD CHBALSNP-MEM-COST-UNITS
002740         TO WK-N-ALLOC-GRP-MEM-CST (WK-X-ALLOC-GRP-IDX).
002750     ADD CHBALSNP-TOTAL-COST-UNITS
002760         TO WK-N-ALLOC-GRP-TOT-CST (WK-X-ALLOC-GRP-IDX).
002770*
002780 B130-UPDATE-GROUP-ENTRY-EX.
002790     EXIT.
002800*
002810*----------------------------------------------------------------*
002820 C100-PRINT-REPORT.
002830*----------------------------------------------------------------*
002840     MOVE WK-C-ALLOC-GRP-KEY (WK-X-ALLOC-GRP-IDX)
002850          TO CHBALRPT-GROUP-KEY.
002860     MOVE WK-N-ALLOC-GRP-CPU     (WK-X-ALLOC-GRP-IDX)
002870          TO CHBALRPT-CPU-MCPU.
002880     MOVE WK-N-ALLOC-GRP-MEM     (WK-X-ALLOC-GRP-IDX)
002890          TO CHBALRPT-MEM-MIB.
002900     MOVE WK-N-ALLOC-GRP-CPU-CST (WK-X-ALLOC-GRP-IDX)
002910          TO CHBALRPT-CPU-COST.
002920     MOVE WK-N-ALLOC-GRP-MEM-CST (WK-X-ALLOC-GRP-IDX)
002930          TO CHBALRPT-MEM-COST.
002940     MOVE WK-N-ALLOC-GRP-TOT-CST (WK-X-ALLOC-GRP-IDX)
002950          TO CHBALRPT-TOTAL-COST.
002960     WRITE CHBALRPT-REC-1.
002970     ADD 1 TO WK-N-ALLOC-WRITE-CT.
002980*
002990 C100-PRINT-REPORT-EX.
003000     EXIT.
003010*
003020*----------------------------------------------------------------*
003030 Y900-ABNORMAL-TERMINATION.
003040*----------------------------------------------------------------*
003050     PERFORM Z000-END-PROGRAM-ROUTINE
003060        THRU Z099-END-PROGRAM-ROUTINE-EX.
003070     STOP RUN.
003080*
003090*----------------------------------------------------------------*
003100 Z000-END-PROGRAM-ROUTINE.
003110*----------------------------------------------------------------*
003120     DISPLAY "CHBALLOC - SNAPSHOTS READ  - " WK-N-ALLOC-READ-CT.
003130     DISPLAY "CHBALLOC - REPORT LINES WR. - " WK-N-ALLOC-WRITE-CT.
003140     IF NOT WK-C-ALLOC-SKIP
003150        CLOSE CHBALSNP CHBALRPT
003160     END-IF.
003170*
003180*================================================================*
003190 Z099-END-PROGRAM-ROUTINE-EX.
003200*================================================================*
003210     EXIT.
003220*
003230******************************************************************
003240*************** END OF PROGRAM SOURCE - CHBALLOC ***************
003250******************************************************************
