000100*****************************************************************
000110* CHBCNTR.cpybk
000120*   05 CHBCNTR-RECORD      PIC X(80).
000130* I-O FORMAT:CHBCNTRR  FROM FILE CHBCNTR  OF LIBRARY CHBLIB
000140*
000150* CONTAINER-RECORD - ONE PER CONTAINER, GROUPED UNDER ITS OWNING
000160* WORKLOAD BY WORKLOAD-NAME (CONTROL FIELD). READ BY CHBWLRES.
000170*****************************************************************
000180* AMENDMENT HISTORY:
000190*****************************************************************
000200* CHB002  14/03/1991 RFONG  - INITIAL VERSION
000210*****************************************************************
000220     05  CHBCNTR-RECORD           PIC X(80).
000230     05  CHBCNTRR  REDEFINES CHBCNTR-RECORD.
000240         10  CHBCNTR-WORKLOAD-NAME      PIC X(50).
000250*                                OWNING WORKLOAD (CONTROL KEY)
000260         10  CHBCNTR-CPU-REQUEST-MCPU   PIC 9(09).
000270*                                CONTAINER CPU REQUEST, MCPU
000280         10  CHBCNTR-MEM-REQUEST-MIB    PIC 9(09).
000290*                                CONTAINER MEMORY REQUEST, MIB
000300         10  CHBCNTR-HAS-CPU-REQUEST    PIC X(01).
000310             88  CHBCNTR-CPU-REQ-YES        VALUE "Y".
000320             88  CHBCNTR-CPU-REQ-NO         VALUE "N".
000330         10  CHBCNTR-HAS-MEM-REQUEST    PIC X(01).
000340             88  CHBCNTR-MEM-REQ-YES        VALUE "Y".
000350             88  CHBCNTR-MEM-REQ-NO         VALUE "N".
000360         10  CHBCNTR-HAS-CPU-LIMIT      PIC X(01).
000370             88  CHBCNTR-CPU-LIM-YES        VALUE "Y".
000380             88  CHBCNTR-CPU-LIM-NO         VALUE "N".
000390         10  CHBCNTR-HAS-MEM-LIMIT      PIC X(01).
000400             88  CHBCNTR-MEM-LIM-YES        VALUE "Y".
000410             88  CHBCNTR-MEM-LIM-NO         VALUE "N".
000420         10  FILLER                     PIC X(08).
