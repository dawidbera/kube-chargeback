000100*****************************************************************
000110* CHBWLSNP.cpybk
000120*   05 CHBWLSNP-RECORD     PIC X(210).
000130* I-O FORMAT:CHBWLSNP  FROM FILE CHBWLSNP  OF LIBRARY CHBLIB
000140* WORKLOAD-SNAPSHOT-RECORD - OUTPUT OF CHBWLRES, INPUT TO
000150* CHBPRICE.  ONE PER WORKLOAD PER COLLECTION WINDOW.
000160*****************************************************************
000170* AMENDMENT HISTORY:
000180*****************************************************************
000190* CHB004  21/03/1991 RFONG  - INITIAL VERSION
000200* CHB041  03/09/2005 TSEEN  - ADDED DURATION-HOURS SO CHBPRICE
000210*                             CAN DEFAULT IT TO THE WINDOW LENGTH
000220*                             WHEN A WORKLOAD REPORTS ZERO.
000230*****************************************************************
000240     05  CHBWLSNP-RECORD           PIC X(210).
000250     05  CHBWLSNP-FMT REDEFINES CHBWLSNP-RECORD.
000260         10  CHBWLSNP-NAMESPACE          PIC X(30).
000270         10  CHBWLSNP-KIND               PIC X(20).
000280         10  CHBWLSNP-WORKLOAD-NAME      PIC X(50).
000290         10  CHBWLSNP-TEAM-LABEL         PIC X(30).
000300         10  CHBWLSNP-APP-LABEL          PIC X(30).
000310         10  CHBWLSNP-CPU-REQ-TOTAL-MCPU PIC 9(11).
000320*                                SUM CPU REQUESTS X REPLICAS
000330         10  CHBWLSNP-MEM-REQ-TOTAL-MIB  PIC 9(11).
000340*                                SUM MEM REQUESTS X REPLICAS
000350         10  CHBWLSNP-COMPLIANCE-STATUS  PIC X(16).
000360*                                OK/MISSING_REQUESTS/
000370*                                MISSING_LIMITS/BOTH_MISSING
000380         10  CHBWLSNP-DURATION-HOURS     PIC 9(05)V9(02).
000390*                                                                 CHB041  
000400         10  FILLER                      PIC X(05).
